000100******************************************************************
000200* COPYBOOK CPFUPLD                                               *
000300* LAYOUT   CONTROL DE ARCHIVOS RECIBIDOS (FILE-UPLOAD-RECORD)    *
000400* ARCHIVO. KC02788.ALU9999.CLOUDSVC.FUPLD                        *
000500*          ORGANIZATION SEQUENTIAL - SUSTITUTO DE VSAM KSDS      *
000600*          (CLAVE LOGICA = ARCH-HASH, VER 1200-BUSCAR-ARCHIVO-I) *
000700* LARGO... 406 BYTES                                             *
000800* MANT.... 2024-11-04 RSV TICKET CSM-1180 ALTA INICIAL           *
000900*          2025-01-14 RSV TICKET CSM-1266 SOPORTE REPROCESO      *
001000******************************************************************
001100 01  REG-FUPLD.
001200     03  ARCH-ID                 PIC 9(9).
001300     03  ARCH-NOMBRE             PIC X(255).
001400     03  ARCH-HASH               PIC X(32).
001500     03  ARCH-FEC-CARGA.
001600         05  ARCH-FEC-CARGA-F    PIC 9(8).
001700         05  ARCH-FEC-CARGA-H    PIC 9(6).
001800     03  ARCH-USUARIO            PIC X(60).
001900     03  ARCH-ESTADO             PIC X(12).
002000         88  ARCH-EST-PENDIENTE          VALUE 'PENDING'.
002100         88  ARCH-EST-PROCESANDO         VALUE 'PROCESSING'.
002200         88  ARCH-EST-COMPLETO           VALUE 'COMPLETED'.
002300         88  ARCH-EST-FALLIDO            VALUE 'FAILED'.
002400         88  ARCH-EST-CANCELADO          VALUE 'CANCELLED'.
002500     03  ARCH-TOTAL-REG          PIC 9(8).
002600     03  ARCH-VALIDOS-REG        PIC 9(8).
002700     03  ARCH-INVALIDOS-REG      PIC 9(8).
002800******************************************************************
002900* TABLA EN MEMORIA (SUSTITUTO DE VSAM KSDS) - CONTROL DE TODOS   *
003000* LOS ARCHIVOS YA RECIBIDOS, BUSCADA POR HASH CON SEARCH SIMPLE  *
003100* (NO ORDENADA - EL VOLUMEN DE ARCHIVOS POR NOCHE ES BAJO)       *
003200******************************************************************
003300 01  WS-TB-ARCHIVOS-CAB.
003400     03  WS-ARC-CANT             PIC 9(5) COMP VALUE ZERO.
003500     03  WS-ARC-PROX-ID          PIC 9(9) COMP VALUE ZERO.
003600     03  WS-TB-ARCHIVOS OCCURS 1 TO 2000 TIMES
003700                        DEPENDING ON WS-ARC-CANT
003800                        INDEXED BY IX-ARC.
003900         05  ARCT-ID                 PIC 9(9).
004000         05  ARCT-NOMBRE             PIC X(255).
004100         05  ARCT-HASH               PIC X(32).
004200         05  ARCT-FEC-CARGA.
004300             10  ARCT-FEC-CARGA-F    PIC 9(8).
004400             10  ARCT-FEC-CARGA-H    PIC 9(6).
004500         05  ARCT-USUARIO            PIC X(60).
004600         05  ARCT-ESTADO             PIC X(12).
004700             88  ARCT-EST-PENDIENTE          VALUE 'PENDING'.
004800             88  ARCT-EST-PROCESANDO         VALUE 'PROCESSING'.
004900             88  ARCT-EST-COMPLETO           VALUE 'COMPLETED'.
005000             88  ARCT-EST-FALLIDO            VALUE 'FAILED'.
005100             88  ARCT-EST-CANCELADO          VALUE 'CANCELLED'.
005200         05  ARCT-TOTAL-REG          PIC 9(8).
005300         05  ARCT-VALIDOS-REG        PIC 9(8).
005400         05  ARCT-INVALIDOS-REG      PIC 9(8).
