000100******************************************************************
000200* COPYBOOK CPSVCREL                                              *
000300* LAYOUT   RELACION SERVICIO/ARCHIVO (SERVICE-FILE-RELATION)     *
000400* ARCHIVO. KC02788.ALU9999.CLOUDSVC.RELAC                        *
000500*          SEQUENTIAL, SOLO ALTA (UN REGISTRO POR LINEA OK)      *
000600* LARGO... 39 BYTES                                              *
000700* MANT.... 2024-11-04 RSV TICKET CSM-1180 ALTA INICIAL           *
000800******************************************************************
000900 01  REG-SVCREL.
001000     03  SVCR-ID                 PIC 9(9).
001100     03  SVCR-SERVICIO-ID        PIC 9(9).
001200     03  SVCR-ARCHIVO-ID         PIC 9(9).
001300     03  SVCR-TIPO-OPER          PIC X(6).
001400         88  SVCR-OPER-ALTA                 VALUE 'CREATE'.
001500         88  SVCR-OPER-MODIF                VALUE 'UPDATE'.
001600     03  SVCR-NRO-LINEA          PIC 9(6).
