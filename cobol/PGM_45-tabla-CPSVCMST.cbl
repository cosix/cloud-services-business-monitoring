000100******************************************************************
000200* COPYBOOK CPSVCMST                                              *
000300* LAYOUT   MAESTRO DE SERVICIOS CLOUD (CLOUD-SERVICE-RECORD)     *
000400* ARCHIVO. KC02788.ALU9999.CLOUDSVC.MASTER                       *
000500*          ORGANIZATION SEQUENTIAL - SUSTITUTO DE VSAM KSDS      *
000600*          (ESTE BUILD DE GNUCOBOL NO TIENE SOPORTE ISAM/KSDS,   *
000700*          VER 1200-CARGAR-TABLA-I EN PGMCARGA / PGMRESUM /      *
000800*          PGMNOTIF PARA LA TABLA EN MEMORIA SUSTITUTA)          *
000900* CLAVE... CLIENTE-ID + TIPO-SERV (UNICA, UN MAESTRO POR PAR)    *
001000* LARGO... 140 BYTES                                             *
001100* MANT.... 2024-11-04 RSV TICKET CSM-1180 ALTA INICIAL           *
001200*          2024-11-19 RSV TICKET CSM-1204 AGREGADO SVCM-ULT-ACTUAL
001300******************************************************************
001400 01  REG-SVCMST.
001500     03  SVCM-ID                 PIC 9(9).
001600     03  SVCM-CLIENTE-ID         PIC X(40).
001700     03  SVCM-TIPO-SERV          PIC X(20).
001800     03  SVCM-FEC-ALTA           PIC 9(8).
001900     03  SVCM-FEC-BAJA           PIC 9(8).
002000     03  SVCM-IMPORTE            PIC S9(8)V99 COMP-3.
002100     03  SVCM-ESTADO             PIC X(20).
002200         88  SVCM-ACTIVO                    VALUE 'ACTIVE'.
002300         88  SVCM-VENCIDO                   VALUE 'EXPIRED'.
002400         88  SVCM-POR-RENOVAR                VALUE 'PENDING_RENEWAL'.
002500     03  SVCM-ULT-ACTUAL.
002600         05  SVCM-ULT-ACT-FECHA  PIC 9(8).
002700         05  SVCM-ULT-ACT-HORA   PIC 9(6).
002800     03  FILLER                  PIC X(15).
002900*    REDEFINE PARA TRABAJAR LA FECHA DE ALTA COMO AAAA/MM/DD
003000 01  WS-SVCM-FEC-ALTA-R REDEFINES SVCM-FEC-ALTA.
003100     03  SVFA-ANIO               PIC 9(4).
003200     03  SVFA-MES                PIC 9(2).
003300     03  SVFA-DIA                PIC 9(2).
003400******************************************************************
003500* TABLA EN MEMORIA (SUSTITUTO DE VSAM KSDS) - LIBRO COMPLETO DE  *
003600* SERVICIOS, ORDENADA ASCENDENTE POR CLIENTE-ID/TIPO-SERV PARA   *
003700* PODER USAR SEARCH ALL EN LOS UPSERT DE PGMCARGA. MISMA TABLA   *
003800* SE USA (SOLO LECTURA) EN PGMRESUM Y PGMNOTIF PARA RECORRER EL  *
003900* LIBRO COMPLETO.                                                *
004000******************************************************************
004100 01  WS-TB-SERVICIOS-CAB.
004200     03  WS-SVC-CANT             PIC 9(7) COMP VALUE ZERO.
004300     03  WS-SVC-PROX-ID          PIC 9(9) COMP VALUE ZERO.
004400     03  WS-TB-SERVICIOS OCCURS 1 TO 20000 TIMES
004500                         DEPENDING ON WS-SVC-CANT
004600                         ASCENDING KEY IS SVCT-CLIENTE-ID
004700                                       SVCT-TIPO-SERV
004800                         INDEXED BY IX-SVC.
004900         05  SVCT-ID                 PIC 9(9).
005000         05  SVCT-CLIENTE-ID         PIC X(40).
005100         05  SVCT-TIPO-SERV          PIC X(20).
005200         05  SVCT-FEC-ALTA           PIC 9(8).
005300         05  SVCT-FEC-BAJA           PIC 9(8).
005400         05  SVCT-IMPORTE            PIC S9(8)V99 COMP-3.
005500         05  SVCT-ESTADO             PIC X(20).
005600             88  SVCT-ACTIVO                 VALUE 'ACTIVE'.
005700             88  SVCT-VENCIDO                VALUE 'EXPIRED'.
005800             88  SVCT-POR-RENOVAR            VALUE
005900                                              'PENDING_RENEWAL'.
006000         05  SVCT-ULT-ACTUAL.
006100             10  SVCT-ULT-ACT-FECHA  PIC 9(8).
006200             10  SVCT-ULT-ACT-HORA   PIC 9(6).
