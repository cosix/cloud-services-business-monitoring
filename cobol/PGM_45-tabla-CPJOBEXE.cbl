000100******************************************************************
000200* COPYBOOK CPJOBEXE                                              *
000300* LAYOUT   BITACORA DE CORRIDAS DE CARGA (JOB-EXECUTION-RECORD)  *
000400* ARCHIVO. KC02788.ALU9999.CLOUDSVC.JOBLOG                       *
000500*          SEQUENTIAL, SOLO ALTA (UN REGISTRO POR CORRIDA)       *
000600* LARGO... 663 BYTES                                             *
000700* MANT.... 2024-11-04 RSV TICKET CSM-1180 ALTA INICIAL           *
000800******************************************************************
000900 01  REG-JOBEXE.
001000     03  JOBX-ID                 PIC 9(9).
001100     03  JOBX-JOB-ID             PIC X(36).
001200     03  JOBX-ESTADO             PIC X(10).
001300         88  JOBX-EST-PENDIENTE          VALUE 'PENDING'.
001400         88  JOBX-EST-PROCESANDO         VALUE 'PROCESSING'.
001500         88  JOBX-EST-COMPLETO           VALUE 'COMPLETED'.
001600         88  JOBX-EST-FALLIDO            VALUE 'FAILED'.
001700     03  JOBX-INICIO.
001800         05  JOBX-INICIO-FECHA   PIC 9(8).
001900         05  JOBX-INICIO-HORA    PIC 9(6).
002000     03  JOBX-FIN.
002100         05  JOBX-FIN-FECHA      PIC 9(8).
002200         05  JOBX-FIN-HORA       PIC 9(6).
002300     03  JOBX-RUTA-ARCHIVO       PIC X(255).
002400     03  JOBX-ARCHIVO-ID         PIC 9(9).
002500     03  JOBX-MENSAJE-ERROR      PIC X(256).
002600     03  JOBX-CREADO-POR         PIC X(60).
