000100******************************************************************
000200* COPYBOOK CPCSVLIN                                              *
000300* LAYOUT   LINEA CSV DE SERVICIOS CLOUD (ENTRADA)                *
000400* ARCHIVO. KC02788.ALU9999.CLOUDSVC.CSV                          *
000500* LARGO... 256 BYTES (LINE SEQUENTIAL, LARGO VARIABLE)           *
000600* USO..... AREA DE TRABAJO PARA UNA LINEA YA PARTIDA POR COMAS   *
000700*          (VER PARRAFO 2020-PARSEAR-LINEA-I DEL PGMCARGA)       *
000800* MANT.... 2024-11-04 RSV TICKET CSM-1180 ALTA INICIAL           *
000900******************************************************************
001000 01  WS-REG-CSVLIN.
001100     03  CSVL-CLIENTE-ID         PIC X(40).
001200     03  CSVL-TIPO-SERV          PIC X(20).
001300     03  CSVL-FEC-ALTA-TXT       PIC X(10).
001400     03  CSVL-FEC-BAJA-TXT       PIC X(10).
001500     03  CSVL-IMPORTE-TXT        PIC X(15).
001600     03  CSVL-ESTADO             PIC X(20).
001700*    REDEFINE DE LA FECHA DE ALTA TEXTO ISO (AAAA-MM-DD)
001800 01  WS-FEC-ISO REDEFINES CSVL-FEC-ALTA-TXT.
001900     03  FISO-ANIO               PIC 9(4).
002000     03  FISO-GUION1             PIC X.
002100     03  FISO-MES                PIC 9(2).
002200     03  FISO-GUION2             PIC X.
002300     03  FISO-DIA                PIC 9(2).
002400*    IDEM PARA LA FECHA DE BAJA (VENCIMIENTO) TEXTO ISO
002500 01  WS-FEC-ISO-BAJA REDEFINES CSVL-FEC-BAJA-TXT.
002600     03  FISOB-ANIO              PIC 9(4).
002700     03  FISOB-GUION1            PIC X.
002800     03  FISOB-MES               PIC 9(2).
002900     03  FISOB-GUION2            PIC X.
003000     03  FISOB-DIA               PIC 9(2).
003100*    CAMPOS YA VALIDADOS Y CONVERTIDOS, LISTOS PARA EL UPSERT
003200 01  WS-REG-CSVLIN-VAL.
003300     03  CSVV-CLIENTE-ID         PIC X(40).
003400     03  CSVV-TIPO-SERV          PIC X(20).
003500     03  CSVV-FEC-ALTA           PIC 9(8).
003600     03  CSVV-FEC-BAJA           PIC 9(8).
003700     03  CSVV-IMPORTE            PIC S9(8)V99.
003800     03  CSVV-ESTADO             PIC X(20).
