000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRESUM.
000300 AUTHOR. L TORRES VDA.
000400 INSTALLATION. GERENCIA DE SISTEMAS - SERVICIOS CLOUD.
000500 DATE-WRITTEN. 08/03/2003.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
000800******************************************************************
000900*    REPORTE RESUMEN GERENCIAL DEL LIBRO DE SERVICIOS CLOUD      *
001000*    ========================================================   *
001100*    - LEE EL MAESTRO COMPLETO DE SERVICIOS (DDSVCMST) SIN       *
001200*      NECESITAR ARCHIVO DE CONTROL DE ENTRADA, BAJO DEMANDA O   *
001300*      POR PROGRAMACION NOCTURNA.                                *
001400*    - SECCION 1: CANTIDAD DE SERVICIOS ACTIVOS POR TIPO,        *
001500*      ORDENADO DE MAYOR A MENOR.                                *
001600*    - SECCION 2: IMPORTE PROMEDIO POR CLIENTE (TODOS LOS        *
001700*      ESTADOS), ORDENADO DE MAYOR A MENOR PROMEDIO.             *
001800*    - SECCION 3: CLIENTES CON MAS DE UN SERVICIO VENCIDO.       *
001900*    - SECCION 4: CLIENTES CON SERVICIOS QUE VENCEN DENTRO DE    *
002000*      LOS PROXIMOS 15 DIAS (ACTIVOS O POR RENOVAR).             *
002100******************************************************************
002200* MANTENIMIENTO                                                  *
002300* FECHA       INIC  TICKET      DESCRIPCION                      *
002400* ----------  ----  ----------  ------------------------------   *
002500* 08/03/2003  LTV   OM-0790     ALTA INICIAL - RESUMEN DE        *OM0790  
002600*                               CLIENTE/CUENTA POR SUCURSAL      *
002700* 19/03/2003  LTV   OM-0788     SE AGREGA PIE DE PAGINA CON      *OM0788  
002800*                               CANTIDAD DE CLIENTES LISTADOS    *
002900* 07/06/2011  LTV   OM-1450     SE SUMA SECCION DE PROMEDIO DE   *OM1450  
003000*                               CONSUMO POR CLIENTE              *
003100* 02/11/1998  HGF   Y2K-014     AMPLIACION DE FECHAS A AAAA A 4  *Y2K014  
003200*                               DIGITOS EN TODO EL REPORTE       *
003300* 04/11/2024  RSV   CSM-1180    REDISEÑO COMPLETO PARA EL LIBRO  *CSM1180 
003400*                               DE SERVICIOS CLOUD (PEC, HOSTING,*
003500*                               FIRMA DIGITAL, FACTURACION       *
003600*                               ELECTRONICA, CONSERVACION        *
003700*                               DIGITAL, SPID). SE REEMPLAZAN    *
003800*                               LOS 4 CORTES ANTIGUOS POR LAS    *
003900*                               4 SECCIONES ACTUALES.            *
004000* 09/12/2024  RSV   CSM-1240    SECCION DE VENCIDOS MULTIPLES Y  *CSM1240 
004100*                               SECCION DE VENCIMIENTOS A 15     *
004200*                               DIAS (PEDIDO DE GERENCIA)        *
004300* 20/01/2025  RSV   CSM-1270    CORRECCION EN EL PROMEDIO: SE    *CSM1270 
004400*                               REDONDEA A 2 DECIMALES (ROUNDED) *
004500******************************************************************
004600
004700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     SELECT SVCMST  ASSIGN DDSVCMST
005800            FILE STATUS IS FS-SVCMST.
005900
006000     SELECT RPTOUT  ASSIGN DDRPTOUT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS FS-RPTOUT.
006300
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  SVCMST
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 01  FD-SVCMST-REC            PIC X(140).
007200
007300 FD  RPTOUT.
007400 01  FD-RPTOUT-REC             PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700*=======================*
007800
007900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008000
008100*---- FILE STATUS ------------------------------------------------
008200 77  FS-SVCMST                   PIC XX      VALUE SPACES.
008300     88  FS-SVCMST-FIN                       VALUE '10'.
008400 77  FS-RPTOUT                   PIC XX      VALUE SPACES.
008500
008600*---- SWITCHES DE CONTROL DE PROCESO ------------------------------
008700 77  WS-STATUS-FIN               PIC X       VALUE 'N'.
008800     88  WS-FIN-LECTURA                      VALUE 'S'.
008900     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
009000 77  WS-HUBO-CAMBIO               PIC X      VALUE 'N'.
009100     88  WS-88-HUBO-CAMBIO-SI                VALUE 'S'.
009200     88  WS-88-HUBO-CAMBIO-NO                VALUE 'N'.
009300
009400*---- CONSTANTES DE CONFIGURACION (VER INSTRUCTIVO DE OPERACION) -
009500 01  CT-CONSTANTES.
009600     03  CT-DIAS-VENCIMIENTO     PIC 9(3)  COMP  VALUE 15.
009700     03  CT-TIPOS-SERV-VALIDOS.
009800         05  FILLER              PIC X(20)       VALUE 'PEC'.
009900         05  FILLER              PIC X(20)       VALUE 'HOSTING'.
010000         05  FILLER              PIC X(20)       VALUE
010100             'FIRMA_DIGITALE'.
010200         05  FILLER              PIC X(20)       VALUE
010300             'FATTURAZIONE'.
010400         05  FILLER              PIC X(20)       VALUE
010500             'CONSERVAZIONE_DIGITA'.
010600         05  FILLER              PIC X(20)       VALUE 'SPID'.
010700     03  CT-CANT-TIPOS-SERV      PIC 9(1)  COMP  VALUE 6.
010800 01  CT-TIPOS-SERV-VALIDOS-R REDEFINES CT-TIPOS-SERV-VALIDOS.
010900     03  CT-TIPO-SERV-TB         PIC X(20) OCCURS 6 TIMES.
011000
011100*---- FECHA DE HOY Y FECHA LIMITE (HOY + 15 DIAS) -----------------
011200 01  WS-FECHA-HOY-8              PIC 9(8)        VALUE ZERO.
011300 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY-8.
011400     03  WS-HOY-ANIO             PIC 9(4).
011500     03  WS-HOY-MES              PIC 9(2).
011600     03  WS-HOY-DIA              PIC 9(2).
011700 01  WS-FEC-LIMITE-8             PIC 9(8)        VALUE ZERO.
011800 01  WS-FEC-LIMITE-R REDEFINES WS-FEC-LIMITE-8.
011900     03  WS-LIM-ANIO             PIC 9(4).
012000     03  WS-LIM-MES              PIC 9(2).
012100     03  WS-LIM-DIA              PIC 9(2).
012200 77  WS-CANT-DIAS-REST           PIC 9(3)  COMP  VALUE ZERO.
012300
012400*---- ACUMULADORES DE CORTE POR CLIENTE (2200-AGRUP-CLIENTES) -----
012500 77  WS-CLI-ANT                  PIC X(40)       VALUE SPACES.
012600 77  WS-CLI-SUMA-IMPORTE         PIC S9(10)V99 COMP-3 VALUE ZERO.
012700 77  WS-CLI-CANT-SERV            PIC 9(6)  COMP  VALUE ZERO.
012800 77  WS-CLI-CANT-VENCIDOS        PIC 9(6)  COMP  VALUE ZERO.
012900 77  WS-CLI-FLAG-PROX15          PIC X           VALUE 'N'.
013000     88  WS-CLI-EN-PROX15                       VALUE 'S'.
013100
013200*---- INDICES Y CONTADORES DE TRABAJO -----------------------------
013300 77  IX-TIP                      PIC 9(1)  COMP  VALUE ZERO.
013400 77  WS-IX-BUB                   PIC 9(7)  COMP  VALUE ZERO.
013500 77  WS-TOTAL-ACTIVOS            PIC 9(8)  COMP  VALUE ZERO.
013600
013700*---- IMPRESION - AREAS COMUNES -----------------------------------
013800 77  WS-CUENTA-LINEA             PIC 9(02)       VALUE ZEROS.
013900 77  WS-CUENTA-PAGINA            PIC 9(02)       VALUE 01.
014000 77  WS-LINE                     PIC X(132)      VALUE ALL '='.
014100 77  WS-LINE2                    PIC X(132)      VALUE ALL '-'.
014200 77  WS-SEPARATE                 PIC X(132)      VALUE SPACES.
014300
014400 01  IMP-TITULO.
014500     03  FILLER                  PIC X(3)        VALUE SPACES.
014600     03  FILLER                  PIC X(40)       VALUE
014700         'RESUMEN GERENCIAL DE SERVICIOS CLOUD - '.
014800     03  IMP-TIT-SECCION         PIC X(40)       VALUE SPACES.
014900     03  FILLER                  PIC X(3)        VALUE SPACES.
015000     03  IMP-TIT-DD              PIC Z9          VALUE ZEROES.
015100     03  FILLER                  PIC X           VALUE '-'.
015200     03  IMP-TIT-MM              PIC Z9          VALUE ZEROES.
015300     03  FILLER                  PIC X           VALUE '-'.
015400     03  IMP-TIT-AA              PIC 9(4)        VALUE ZEROES.
015500     03  FILLER                  PIC X(4)        VALUE SPACES.
015600     03  FILLER                  PIC X(15)       VALUE
015700         'NUMERO PAGINA: '.
015800     03  IMP-TIT-PAGINA          PIC Z9          VALUE ZEROES.
015900     03  FILLER                  PIC X(11)       VALUE SPACES.
016000
016100 01  IMP-SUBT-TIPOS.
016200     03  FILLER                  PIC X           VALUE '|'.
016300     03  FILLER                  PIC X(20)       VALUE
016400         'TIPO DE SERVICIO   '.
016500     03  FILLER                  PIC X           VALUE '|'.
016600     03  FILLER                  PIC X(9)        VALUE
016700         'CANTIDAD '.
016800     03  FILLER                  PIC X           VALUE '|'.
016900     03  FILLER                  PIC X(101)      VALUE SPACES.
017000
017100 01  IMP-DET-TIPOS.
017200     03  FILLER                  PIC X           VALUE '|'.
017300     03  IMP-TIPO-NOMBRE         PIC X(20)       VALUE SPACES.
017400     03  FILLER                  PIC X           VALUE '|'.
017500     03  IMP-TIPO-CANT           PIC ZZZZZZZ9    VALUE ZEROES.
017600     03  FILLER                  PIC X           VALUE '|'.
017700     03  FILLER                  PIC X(101)      VALUE SPACES.
017800
017900 01  IMP-TOT-TIPOS.
018000     03  FILLER                  PIC X(10)       VALUE SPACES.
018100     03  FILLER                  PIC X(21)       VALUE
018200         'TOTAL SERVICIOS ACT.'.
018300     03  IMP-TOT-TIPOS-CANT      PIC ZZZZZZZ9    VALUE ZEROES.
018400     03  FILLER                  PIC X(92)       VALUE SPACES.
018500
018600 01  IMP-SUBT-PROMEDIO.
018700     03  FILLER                  PIC X           VALUE '|'.
018800     03  FILLER                  PIC X(40)       VALUE
018900         'CLIENTE-ID                             '.
019000     03  FILLER                  PIC X           VALUE '|'.
019100     03  FILLER                  PIC X(20)       VALUE
019200         'PROMEDIO IMPORTE   '.
019300     03  FILLER                  PIC X           VALUE '|'.
019400     03  FILLER                  PIC X(70)       VALUE SPACES.
019500
019600 01  IMP-DET-PROMEDIO.
019700     03  FILLER                  PIC X           VALUE '|'.
019800     03  IMP-PROM-CLIENTE        PIC X(40)       VALUE SPACES.
019900     03  FILLER                  PIC X           VALUE '|'.
020000     03  IMP-PROM-IMPORTE        PIC -Z(6)9,99   VALUE ZEROES.
020100     03  FILLER                  PIC X           VALUE '|'.
020200     03  FILLER                  PIC X(70)       VALUE SPACES.
020300
020400 01  IMP-SUBT-VENCM.
020500     03  FILLER                  PIC X           VALUE '|'.
020600     03  FILLER                  PIC X(40)       VALUE
020700         'CLIENTE-ID CON MAS DE 1 SERVICIO VENCID'.
020800     03  FILLER                  PIC X           VALUE '|'.
020900     03  FILLER                  PIC X(91)       VALUE SPACES.
021000
021100 01  IMP-DET-VENCM.
021200     03  FILLER                  PIC X           VALUE '|'.
021300     03  IMP-VENCM-CLIENTE       PIC X(40)       VALUE SPACES.
021400     03  FILLER                  PIC X           VALUE '|'.
021500     03  FILLER                  PIC X(91)       VALUE SPACES.
021600
021700 01  IMP-TOT-VENCM.
021800     03  FILLER                  PIC X(10)       VALUE SPACES.
021900     03  FILLER                  PIC X(21)       VALUE
022000         'CLIENTES LISTADOS = '.
022100     03  IMP-TOT-VENCM-CANT      PIC ZZZZZZZ9    VALUE ZEROES.
022200     03  FILLER                  PIC X(92)       VALUE SPACES.
022300
022400 01  IMP-SUBT-PROX15.
022500     03  FILLER                  PIC X           VALUE '|'.
022600     03  FILLER                  PIC X(40)       VALUE
022700         'CLIENTE-ID CON VENCIMIENTO EN 15 DIAS  '.
022800     03  FILLER                  PIC X           VALUE '|'.
022900     03  FILLER                  PIC X(91)       VALUE SPACES.
023000
023100 01  IMP-DET-PROX15.
023200     03  FILLER                  PIC X           VALUE '|'.
023300     03  IMP-PROX15-CLIENTE      PIC X(40)       VALUE SPACES.
023400     03  FILLER                  PIC X           VALUE '|'.
023500     03  FILLER                  PIC X(91)       VALUE SPACES.
023600
023700 01  IMP-TOT-PROX15.
023800     03  FILLER                  PIC X(10)       VALUE SPACES.
023900     03  FILLER                  PIC X(21)       VALUE
024000         'CLIENTES LISTADOS = '.
024100     03  IMP-TOT-PROX15-CANT     PIC ZZZZZZZ9    VALUE ZEROES.
024200     03  FILLER                  PIC X(92)       VALUE SPACES.
024300
024400*---- TABLA DE TIPOS DE SERVICIO ACTIVOS (SECCION 1) --------------
024500 01  WS-TB-TIPOS-CAB.
024600     03  WS-TIPOS-CANT           PIC 9(1)  COMP  VALUE ZERO.
024700     03  WS-TB-TIPOS OCCURS 6 TIMES INDEXED BY IX-TIPTB.
024800         05  TIP-NOMBRE          PIC X(20)       VALUE SPACES.
024900         05  TIP-CANT            PIC 9(8)  COMP  VALUE ZERO.
025000 01  WS-TIPOS-AUX.
025100     03  AUX-TIP-NOMBRE          PIC X(20)       VALUE SPACES.
025200     03  AUX-TIP-CANT            PIC 9(8)  COMP  VALUE ZERO.
025300
025400*---- TABLA DE PROMEDIO POR CLIENTE (SECCION 2) -------------------
025500 01  WS-TB-PROMEDIO-CAB.
025600     03  WS-PRM-CANT             PIC 9(7)  COMP  VALUE ZERO.
025700     03  WS-TB-PROMEDIO OCCURS 1 TO 20000 TIMES
025800                         DEPENDING ON WS-PRM-CANT
025900                         INDEXED BY IX-PRM.
026000         05  PRM-CLIENTE-ID      PIC X(40)       VALUE SPACES.
026100         05  PRM-PROMEDIO        PIC S9(8)V99 COMP-3 VALUE ZERO.
026200 01  WS-PROM-AUX.
026300     03  AUX-PRM-CLIENTE         PIC X(40)       VALUE SPACES.
026400     03  AUX-PRM-PROMEDIO        PIC S9(8)V99 COMP-3 VALUE ZERO.
026500
026600*---- TABLA DE CLIENTES CON MAS DE 1 SERVICIO VENCIDO (SECCION 3) -
026700 01  WS-TB-VENCM-CAB.
026800     03  WS-VEN-CANT             PIC 9(7)  COMP  VALUE ZERO.
026900     03  WS-TB-VENCM OCCURS 1 TO 20000 TIMES
027000                         DEPENDING ON WS-VEN-CANT
027100                         INDEXED BY IX-VEN.
027200         05  VEN-CLIENTE-ID      PIC X(40)       VALUE SPACES.
027300
027400*---- TABLA DE CLIENTES CON VENCIMIENTO EN 15 DIAS (SECCION 4) ----
027500 01  WS-TB-PROX15-CAB.
027600     03  WS-P15-CANT             PIC 9(7)  COMP  VALUE ZERO.
027700     03  WS-TB-PROX15 OCCURS 1 TO 20000 TIMES
027800                         DEPENDING ON WS-P15-CANT
027900                         INDEXED BY IX-P15.
028000         05  P15-CLIENTE-ID      PIC X(40)       VALUE SPACES.
028100
028200*//// COPY PARA ESTRUCTURA DE DATOS //////////////////////////////
028300
028400*    LAYOUT MAESTRO DE SERVICIOS CLOUD + TABLA EN MEMORIA
028500     COPY CPSVCMST.
028600
028700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
028800 PROCEDURE DIVISION.
028900
029000 MAIN-PROGRAM-I.
029100
029200     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
029300     PERFORM 2100-AGRUP-TIPOS-I    THRU 2100-AGRUP-TIPOS-F
029400     PERFORM 2150-ORDENAR-TIPOS-I  THRU 2150-ORDENAR-TIPOS-F
029500     PERFORM 2200-AGRUP-CLIENTES-I THRU 2200-AGRUP-CLIENTES-F
029600     PERFORM 2250-ORDENAR-PROM-I   THRU 2250-ORDENAR-PROM-F
029700     PERFORM 6100-IMPRIMIR-TIPOS-I THRU 6100-IMPRIMIR-TIPOS-F
029800     PERFORM 6200-IMPRIMIR-PROMEDIO-I
029900        THRU 6200-IMPRIMIR-PROMEDIO-F
030000     PERFORM 6300-IMPRIMIR-VENCM-I THRU 6300-IMPRIMIR-VENCM-F
030100     PERFORM 6400-IMPRIMIR-PROX15-I
030200        THRU 6400-IMPRIMIR-PROX15-F
030300     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.
030400
030500 MAIN-PROGRAM-F. GOBACK.
030600
030700
030800*---- ABRE ARCHIVOS, CARGA EL LIBRO COMPLETO Y CALCULA LA FECHA --
030900*---- LIMITE (HOY + CT-DIAS-VENCIMIENTO) PARA LA SECCION 4 -------
031000 1000-INICIO-I.
031100
031200     ACCEPT WS-FECHA-HOY-8 FROM DATE YYYYMMDD
031300
031400     MOVE WS-FECHA-HOY-8 TO WS-FEC-LIMITE-8
031500     MOVE CT-DIAS-VENCIMIENTO TO WS-CANT-DIAS-REST
031600     PERFORM 2460-SUMAR-UN-DIA-I THRU 2460-SUMAR-UN-DIA-F
031700        VARYING WS-CANT-DIAS-REST FROM CT-DIAS-VENCIMIENTO BY -1
031800          UNTIL WS-CANT-DIAS-REST = ZERO
031900
032000     MOVE ZERO TO WS-SVC-CANT WS-SVC-PROX-ID
032100     OPEN INPUT SVCMST
032200     IF FS-SVCMST NOT EQUAL '00'
032300        DISPLAY '* ERROR EN OPEN DE MAESTRO = ' FS-SVCMST
032400        MOVE 9999 TO RETURN-CODE
032500        SET WS-FIN-LECTURA TO TRUE
032600     ELSE
032700        SET WS-NO-FIN-LECTURA TO TRUE
032800        PERFORM 1210-CARGAR-SVCMST-I THRU 1210-CARGAR-SVCMST-F
032900           UNTIL WS-FIN-LECTURA
033000        CLOSE SVCMST
033100        SET WS-NO-FIN-LECTURA TO TRUE
033200     END-IF
033300
033400     OPEN OUTPUT RPTOUT
033500     IF FS-RPTOUT NOT EQUAL '00'
033600        DISPLAY '* ERROR EN OPEN DE LISTADO = ' FS-RPTOUT
033700        MOVE 9999 TO RETURN-CODE
033800     END-IF
033900
034000     MOVE WS-HOY-DIA  TO IMP-TIT-DD
034100     MOVE WS-HOY-MES  TO IMP-TIT-MM
034200     MOVE WS-HOY-ANIO TO IMP-TIT-AA
034300     MOVE 99 TO WS-CUENTA-LINEA.
034400
034500 1000-INICIO-F. EXIT.
034600
034700*---- CUERPO DEL AVANCE DE UN DIA CALENDARIO SOBRE LA FECHA ------
034800*---- LIMITE, CONSIDERANDO MES DE 28/29/30/31 DIAS (MISMO --------
034900*---- CRITERIO DE BISIESTO USADO EN EL PGMCARGA) -----------------
035000 2460-SUMAR-UN-DIA-I.
035100
035200     EVALUATE WS-LIM-MES
035300        WHEN 1  WHEN 3  WHEN 5  WHEN 7  WHEN 8  WHEN 10  WHEN 12
035400           IF WS-LIM-DIA EQUAL 31
035500              MOVE 1 TO WS-LIM-DIA
035600              IF WS-LIM-MES EQUAL 12
035700                 MOVE 1 TO WS-LIM-MES
035800                 ADD 1 TO WS-LIM-ANIO
035900              ELSE
036000                 ADD 1 TO WS-LIM-MES
036100              END-IF
036200           ELSE
036300              ADD 1 TO WS-LIM-DIA
036400           END-IF
036500        WHEN 4  WHEN 6  WHEN 9  WHEN 11
036600           IF WS-LIM-DIA EQUAL 30
036700              MOVE 1 TO WS-LIM-DIA
036800              ADD 1 TO WS-LIM-MES
036900           ELSE
037000              ADD 1 TO WS-LIM-DIA
037100           END-IF
037200        WHEN 2
037300           IF (WS-LIM-ANIO / 4) * 4 = WS-LIM-ANIO AND
037400              (WS-LIM-ANIO / 100) * 100 NOT = WS-LIM-ANIO
037500              OR (WS-LIM-ANIO / 400) * 400 = WS-LIM-ANIO
037600              IF WS-LIM-DIA EQUAL 29
037700                 MOVE 1 TO WS-LIM-DIA
037800                 MOVE 3 TO WS-LIM-MES
037900              ELSE
038000                 ADD 1 TO WS-LIM-DIA
038100              END-IF
038200           ELSE
038300              IF WS-LIM-DIA EQUAL 28
038400                 MOVE 1 TO WS-LIM-DIA
038500                 MOVE 3 TO WS-LIM-MES
038600              ELSE
038700                 ADD 1 TO WS-LIM-DIA
038800              END-IF
038900           END-IF
039000     END-EVALUATE.
039100
039200 2460-SUMAR-UN-DIA-F. EXIT.
039300
039400*---- CARGA EL LIBRO COMPLETO DE SERVICIOS EN MEMORIA (LA TABLA -
039500*---- YA VIENE ORDENADA POR CLIENTE-ID/TIPO-SERV DESDE DDSVCMST) -
039600 1210-CARGAR-SVCMST-I.
039700
039800     READ SVCMST INTO REG-SVCMST
039900     EVALUATE FS-SVCMST
040000        WHEN '00'
040100           ADD 1 TO WS-SVC-CANT
040200           MOVE REG-SVCMST TO WS-TB-SERVICIOS (WS-SVC-CANT)
040300        WHEN '10'
040400           SET WS-FIN-LECTURA TO TRUE
040500        WHEN OTHER
040600           DISPLAY '* ERROR EN LECTURA DE MAESTRO = ' FS-SVCMST
040700           MOVE 9999 TO RETURN-CODE
040800           SET WS-FIN-LECTURA TO TRUE
040900     END-EVALUATE.
041000
041100 1210-CARGAR-SVCMST-F. EXIT.
041200
041300*---- SECCION 1: CANTIDAD DE SERVICIOS ACTIVOS POR TIPO ----------
041400 2100-AGRUP-TIPOS-I.
041500
041600     MOVE 6 TO WS-TIPOS-CANT
041700     PERFORM 2110-SEMBRAR-TIPO-I THRU 2110-SEMBRAR-TIPO-F
041800        VARYING IX-TIP FROM 1 BY 1 UNTIL IX-TIP > 6
041900
042000     MOVE ZERO TO WS-TOTAL-ACTIVOS
042100     PERFORM 2120-CONTAR-UN-SERVICIO-I
042200        THRU 2120-CONTAR-UN-SERVICIO-F
042300        VARYING IX-SVC FROM 1 BY 1 UNTIL IX-SVC > WS-SVC-CANT.
042400
042500 2100-AGRUP-TIPOS-F. EXIT.
042600
042700 2110-SEMBRAR-TIPO-I.
042800
042900     MOVE CT-TIPO-SERV-TB (IX-TIP) TO TIP-NOMBRE (IX-TIP)
043000     MOVE ZERO TO TIP-CANT (IX-TIP).
043100
043200 2110-SEMBRAR-TIPO-F. EXIT.
043300
043400 2120-CONTAR-UN-SERVICIO-I.
043500
043600     IF SVCT-ACTIVO (IX-SVC)
043700        PERFORM 2130-BUSCAR-TIPO-I THRU 2130-BUSCAR-TIPO-F
043800           VARYING IX-TIPTB FROM 1 BY 1 UNTIL IX-TIPTB > 6
043900        ADD 1 TO WS-TOTAL-ACTIVOS
044000     END-IF.
044100
044200 2120-CONTAR-UN-SERVICIO-F. EXIT.
044300
044400 2130-BUSCAR-TIPO-I.
044500
044600     IF SVCT-TIPO-SERV (IX-SVC) EQUAL TIP-NOMBRE (IX-TIPTB)
044700        ADD 1 TO TIP-CANT (IX-TIPTB)
044800     END-IF.
044900
045000 2130-BUSCAR-TIPO-F. EXIT.
045100
045200*---- ORDENA LA TABLA DE TIPOS DE MAYOR A MENOR CANTIDAD (SOLO --
045300*---- 6 FILAS - BURBUJEO SIMPLE, SIN NECESIDAD DE SORT) ----------
045400 2150-ORDENAR-TIPOS-I.
045500
045600     SET WS-88-HUBO-CAMBIO-SI TO TRUE
045700     PERFORM 2160-PASADA-TIPOS-I THRU 2160-PASADA-TIPOS-F
045800        UNTIL WS-88-HUBO-CAMBIO-NO.
045900
046000 2150-ORDENAR-TIPOS-F. EXIT.
046100
046200 2160-PASADA-TIPOS-I.
046300
046400     SET WS-88-HUBO-CAMBIO-NO TO TRUE
046500     PERFORM 2170-COMPARAR-TIPOS-I THRU 2170-COMPARAR-TIPOS-F
046600        VARYING IX-TIPTB FROM 1 BY 1 UNTIL IX-TIPTB > 5.
046700
046800 2160-PASADA-TIPOS-F. EXIT.
046900
047000 2170-COMPARAR-TIPOS-I.
047100
047200     IF TIP-CANT (IX-TIPTB) < TIP-CANT (IX-TIPTB + 1)
047300        MOVE TIP-NOMBRE (IX-TIPTB)     TO AUX-TIP-NOMBRE
047400        MOVE TIP-CANT   (IX-TIPTB)     TO AUX-TIP-CANT
047500        MOVE TIP-NOMBRE (IX-TIPTB + 1) TO TIP-NOMBRE (IX-TIPTB)
047600        MOVE TIP-CANT   (IX-TIPTB + 1) TO TIP-CANT   (IX-TIPTB)
047700        MOVE AUX-TIP-NOMBRE      TO TIP-NOMBRE (IX-TIPTB + 1)
047800        MOVE AUX-TIP-CANT        TO TIP-CANT   (IX-TIPTB + 1)
047900        SET WS-88-HUBO-CAMBIO-SI       TO TRUE
048000     END-IF.
048100
048200 2170-COMPARAR-TIPOS-F. EXIT.
048300
048400*---- SECCIONES 2, 3 Y 4: UN SOLO BARRIDO CON CORTE DE CONTROL --
048500*---- POR CLIENTE-ID (EL LIBRO YA VIENE ORDENADO POR CLIENTE-ID/-
048600*---- TIPO-SERV, ASI QUE LOS REGISTROS DE UN CLIENTE QUEDAN -----
048700*---- CONTIGUOS Y EL CORTE ARMA LAS 3 TABLAS EN UNA SOLA PASADA -
048800 2200-AGRUP-CLIENTES-I.
048900
049000     MOVE ZERO TO WS-PRM-CANT WS-VEN-CANT WS-P15-CANT
049100
049200     IF WS-SVC-CANT GREATER ZERO
049300        MOVE SVCT-CLIENTE-ID (1) TO WS-CLI-ANT
049400        MOVE ZERO TO WS-CLI-SUMA-IMPORTE WS-CLI-CANT-SERV
049500                     WS-CLI-CANT-VENCIDOS
049600        MOVE 'N' TO WS-CLI-FLAG-PROX15
049700
049800        PERFORM 2210-PROCESAR-UN-SERVICIO-I
049900           THRU 2210-PROCESAR-UN-SERVICIO-F
050000           VARYING IX-SVC FROM 1 BY 1 UNTIL IX-SVC > WS-SVC-CANT
050100
050200        PERFORM 2260-CORTE-CLIENTE-I THRU 2260-CORTE-CLIENTE-F
050300     END-IF.
050400
050500 2200-AGRUP-CLIENTES-F. EXIT.
050600
050700 2210-PROCESAR-UN-SERVICIO-I.
050800
050900     IF SVCT-CLIENTE-ID (IX-SVC) NOT EQUAL WS-CLI-ANT
051000        PERFORM 2260-CORTE-CLIENTE-I THRU 2260-CORTE-CLIENTE-F
051100        MOVE SVCT-CLIENTE-ID (IX-SVC) TO WS-CLI-ANT
051200        MOVE ZERO TO WS-CLI-SUMA-IMPORTE WS-CLI-CANT-SERV
051300                     WS-CLI-CANT-VENCIDOS
051400        MOVE 'N' TO WS-CLI-FLAG-PROX15
051500     END-IF
051600
051700     ADD SVCT-IMPORTE (IX-SVC) TO WS-CLI-SUMA-IMPORTE
051800     ADD 1 TO WS-CLI-CANT-SERV
051900
052000     IF SVCT-VENCIDO (IX-SVC)
052100        ADD 1 TO WS-CLI-CANT-VENCIDOS
052200     END-IF
052300
052400     IF (SVCT-ACTIVO (IX-SVC) OR SVCT-POR-RENOVAR (IX-SVC))
052500        AND SVCT-FEC-BAJA (IX-SVC) NOT LESS WS-FECHA-HOY-8
052600        AND SVCT-FEC-BAJA (IX-SVC) NOT GREATER WS-FEC-LIMITE-8
052700        SET WS-CLI-EN-PROX15 TO TRUE
052800     END-IF.
052900
053000 2210-PROCESAR-UN-SERVICIO-F. EXIT.
053100
053200*---- CIERRA EL ACUMULADO DEL CLIENTE ANTERIOR Y LO VUELCA A LAS -
053300*---- TABLAS DE PROMEDIO / VENCIDOS MULTIPLES / PROXIMOS 15 DIAS -
053400 2260-CORTE-CLIENTE-I.
053500
053600     ADD 1 TO WS-PRM-CANT
053700     MOVE WS-CLI-ANT TO PRM-CLIENTE-ID (WS-PRM-CANT)
053800     COMPUTE PRM-PROMEDIO (WS-PRM-CANT) ROUNDED =
053900             WS-CLI-SUMA-IMPORTE / WS-CLI-CANT-SERV
054000
054100     IF WS-CLI-CANT-VENCIDOS GREATER 1
054200        ADD 1 TO WS-VEN-CANT
054300        MOVE WS-CLI-ANT TO VEN-CLIENTE-ID (WS-VEN-CANT)
054400     END-IF
054500
054600     IF WS-CLI-EN-PROX15
054700        ADD 1 TO WS-P15-CANT
054800        MOVE WS-CLI-ANT TO P15-CLIENTE-ID (WS-P15-CANT)
054900     END-IF.
055000
055100 2260-CORTE-CLIENTE-F. EXIT.
055200
055300*---- ORDENA LA TABLA DE PROMEDIOS DE MAYOR A MENOR (BURBUJEO) --
055400 2250-ORDENAR-PROM-I.
055500
055600     SET WS-88-HUBO-CAMBIO-SI TO TRUE
055700     PERFORM 2255-PASADA-PROM-I THRU 2255-PASADA-PROM-F
055800        UNTIL WS-88-HUBO-CAMBIO-NO.
055900
056000 2250-ORDENAR-PROM-F. EXIT.
056100
056200 2255-PASADA-PROM-I.
056300
056400     SET WS-88-HUBO-CAMBIO-NO TO TRUE
056500     IF WS-PRM-CANT GREATER 1
056600        PERFORM 2257-COMPARAR-PROM-I THRU 2257-COMPARAR-PROM-F
056700           VARYING IX-PRM FROM 1 BY 1
056800             UNTIL IX-PRM > WS-PRM-CANT - 1
056900     END-IF.
057000
057100 2255-PASADA-PROM-F. EXIT.
057200
057300 2257-COMPARAR-PROM-I.
057400
057500     IF PRM-PROMEDIO (IX-PRM) < PRM-PROMEDIO (IX-PRM + 1)
057600        MOVE PRM-CLIENTE-ID (IX-PRM)     TO AUX-PRM-CLIENTE
057700        MOVE PRM-PROMEDIO   (IX-PRM)     TO AUX-PRM-PROMEDIO
057800        MOVE PRM-CLIENTE-ID (IX-PRM + 1) TO
057900             PRM-CLIENTE-ID (IX-PRM)
058000        MOVE PRM-PROMEDIO   (IX-PRM + 1) TO
058100             PRM-PROMEDIO   (IX-PRM)
058200        MOVE AUX-PRM-CLIENTE             TO
058300             PRM-CLIENTE-ID (IX-PRM + 1)
058400        MOVE AUX-PRM-PROMEDIO            TO
058500             PRM-PROMEDIO (IX-PRM + 1)
058600        SET WS-88-HUBO-CAMBIO-SI         TO TRUE
058700     END-IF.
058800
058900 2257-COMPARAR-PROM-F. EXIT.
059000
059100*---- IMPRESION SECCION 1 -----------------------------------------
059200 6100-IMPRIMIR-TIPOS-I.
059300
059400     MOVE 'SERVICIOS ACTIVOS POR TIPO             ' TO
059500         IMP-TIT-SECCION
059600     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
059700     WRITE FD-RPTOUT-REC FROM IMP-SUBT-TIPOS AFTER 1
059800     WRITE FD-RPTOUT-REC FROM WS-LINE2       AFTER 1
059900
060000     PERFORM 6110-IMPRIMIR-UN-TIPO-I THRU 6110-IMPRIMIR-UN-TIPO-F
060100        VARYING IX-TIPTB FROM 1 BY 1 UNTIL IX-TIPTB > 6
060200
060300     MOVE WS-TOTAL-ACTIVOS TO IMP-TOT-TIPOS-CANT
060400     WRITE FD-RPTOUT-REC FROM WS-LINE2    AFTER 1
060500     WRITE FD-RPTOUT-REC FROM IMP-TOT-TIPOS AFTER 1
060600     WRITE FD-RPTOUT-REC FROM WS-SEPARATE AFTER 1.
060700
060800 6100-IMPRIMIR-TIPOS-F. EXIT.
060900
061000 6110-IMPRIMIR-UN-TIPO-I.
061100
061200     MOVE TIP-NOMBRE (IX-TIPTB) TO IMP-TIPO-NOMBRE
061300     MOVE TIP-CANT   (IX-TIPTB) TO IMP-TIPO-CANT
061400     WRITE FD-RPTOUT-REC FROM IMP-DET-TIPOS AFTER 1.
061500
061600 6110-IMPRIMIR-UN-TIPO-F. EXIT.
061700
061800*---- IMPRESION SECCION 2 -----------------------------------------
061900 6200-IMPRIMIR-PROMEDIO-I.
062000
062100     MOVE 'PROMEDIO DE CONSUMO POR CLIENTE        ' TO
062200         IMP-TIT-SECCION
062300     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
062400     WRITE FD-RPTOUT-REC FROM IMP-SUBT-PROMEDIO AFTER 1
062500     WRITE FD-RPTOUT-REC FROM WS-LINE2          AFTER 1
062600
062700     IF WS-PRM-CANT GREATER ZERO
062800        PERFORM 6210-IMPRIMIR-UN-PROMEDIO-I
062900           THRU 6210-IMPRIMIR-UN-PROMEDIO-F
063000           VARYING IX-PRM FROM 1 BY 1 UNTIL IX-PRM > WS-PRM-CANT
063100     END-IF
063200
063300     WRITE FD-RPTOUT-REC FROM WS-SEPARATE AFTER 1.
063400
063500 6200-IMPRIMIR-PROMEDIO-F. EXIT.
063600
063700 6210-IMPRIMIR-UN-PROMEDIO-I.
063800
063900     MOVE PRM-CLIENTE-ID (IX-PRM) TO IMP-PROM-CLIENTE
064000     MOVE PRM-PROMEDIO   (IX-PRM) TO IMP-PROM-IMPORTE
064100     WRITE FD-RPTOUT-REC FROM IMP-DET-PROMEDIO AFTER 1.
064200
064300 6210-IMPRIMIR-UN-PROMEDIO-F. EXIT.
064400
064500*---- IMPRESION SECCION 3 -----------------------------------------
064600 6300-IMPRIMIR-VENCM-I.
064700
064800     MOVE 'CLIENTES CON MAS DE UN SERVICIO VENCIDO' TO
064900         IMP-TIT-SECCION
065000     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
065100     WRITE FD-RPTOUT-REC FROM IMP-SUBT-VENCM AFTER 1
065200     WRITE FD-RPTOUT-REC FROM WS-LINE2       AFTER 1
065300
065400     IF WS-VEN-CANT GREATER ZERO
065500        PERFORM 6310-IMPRIMIR-UN-VENCM-I
065600           THRU 6310-IMPRIMIR-UN-VENCM-F
065700           VARYING IX-VEN FROM 1 BY 1 UNTIL IX-VEN > WS-VEN-CANT
065800     END-IF
065900
066000     MOVE WS-VEN-CANT TO IMP-TOT-VENCM-CANT
066100     WRITE FD-RPTOUT-REC FROM WS-LINE2    AFTER 1
066200     WRITE FD-RPTOUT-REC FROM IMP-TOT-VENCM AFTER 1
066300     WRITE FD-RPTOUT-REC FROM WS-SEPARATE AFTER 1.
066400
066500 6300-IMPRIMIR-VENCM-F. EXIT.
066600
066700 6310-IMPRIMIR-UN-VENCM-I.
066800
066900     MOVE VEN-CLIENTE-ID (IX-VEN) TO IMP-VENCM-CLIENTE
067000     WRITE FD-RPTOUT-REC FROM IMP-DET-VENCM AFTER 1.
067100
067200 6310-IMPRIMIR-UN-VENCM-F. EXIT.
067300
067400*---- IMPRESION SECCION 4 -----------------------------------------
067500 6400-IMPRIMIR-PROX15-I.
067600
067700     MOVE 'CLIENTES CON VENCIMIENTO EN 15 DIAS    ' TO
067800         IMP-TIT-SECCION
067900     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
068000     WRITE FD-RPTOUT-REC FROM IMP-SUBT-PROX15 AFTER 1
068100     WRITE FD-RPTOUT-REC FROM WS-LINE2        AFTER 1
068200
068300     IF WS-P15-CANT GREATER ZERO
068400        PERFORM 6410-IMPRIMIR-UN-PROX15-I
068500           THRU 6410-IMPRIMIR-UN-PROX15-F
068600           VARYING IX-P15 FROM 1 BY 1 UNTIL IX-P15 > WS-P15-CANT
068700     END-IF
068800
068900     MOVE WS-P15-CANT TO IMP-TOT-PROX15-CANT
069000     WRITE FD-RPTOUT-REC FROM WS-LINE2     AFTER 1
069100     WRITE FD-RPTOUT-REC FROM IMP-TOT-PROX15 AFTER 1.
069200
069300 6400-IMPRIMIR-PROX15-F. EXIT.
069400
069500 6410-IMPRIMIR-UN-PROX15-I.
069600
069700     MOVE P15-CLIENTE-ID (IX-P15) TO IMP-PROX15-CLIENTE
069800     WRITE FD-RPTOUT-REC FROM IMP-DET-PROX15 AFTER 1.
069900
070000 6410-IMPRIMIR-UN-PROX15-F. EXIT.
070100
070200*---- TITULO DE PAGINA, COMUN A LAS 4 SECCIONES -------------------
070300 6500-IMPRIMIR-TITULOS-I.
070400
070500     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA
070600     ADD 1 TO WS-CUENTA-PAGINA
070700     WRITE FD-RPTOUT-REC FROM IMP-TITULO AFTER PAGE
070800     WRITE FD-RPTOUT-REC FROM WS-SEPARATE AFTER 1
070900
071000     IF FS-RPTOUT NOT EQUAL '00'
071100        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-RPTOUT
071200        MOVE 9999 TO RETURN-CODE
071300     END-IF.
071400
071500 6500-IMPRIMIR-TITULOS-F. EXIT.
071600
071700*-------------------------------------------------------------------
071800 9999-FINAL-I.
071900
072000     DISPLAY ' '
072100     DISPLAY '=================================================='
072200     DISPLAY 'TOTAL SERVICIOS EN EL LIBRO       = ' WS-SVC-CANT
072300     DISPLAY 'TOTAL SERVICIOS ACTIVOS           = '
072400              WS-TOTAL-ACTIVOS
072500     DISPLAY 'TOTAL CLIENTES EN PROMEDIO         = ' WS-PRM-CANT
072600     DISPLAY 'CLIENTES CON VENCIDOS MULTIPLES    = ' WS-VEN-CANT
072700     DISPLAY 'CLIENTES CON VENCIMIENTO EN 15 DIAS = ' WS-P15-CANT
072800
072900     CLOSE RPTOUT
073000     IF FS-RPTOUT NOT EQUAL '00'
073100        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-RPTOUT
073200        MOVE 9999 TO RETURN-CODE
073300     END-IF.
073400
073500 9999-FINAL-F. EXIT.
