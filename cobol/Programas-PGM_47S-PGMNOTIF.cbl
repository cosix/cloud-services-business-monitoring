000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMNOTIF.
000300 AUTHOR. M SORIA NUÑEZ.
000400 INSTALLATION. GERENCIA DE SISTEMAS - SERVICIOS CLOUD.
000500 DATE-WRITTEN. 22/09/1994.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
000800******************************************************************
000900*    MOTOR DE REGLAS DE NOTIFICACION DEL LIBRO DE SERVICIOS      *
001000*    ========================================================   *
001100*    RECIBE POR LINKAGE EL IDENTIFICADOR DEL ARCHIVO DE ORIGEN Y *
001200*    QUIEN LO DISPARO (NORMALMENTE PGMCARGA AL TERMINAR UNA      *
001300*    CORRIDA) Y EJECUTA, EN SECUENCIA, LAS DOS REGLAS VIGENTES:  *
001400*      REGLA A - SERVICIO ACTIVO DE LARGA DATA (MAS DE CT-ANIOS- *
001500*                CORTE AÑOS DESDE EL ALTA), UNA NOTIFICACION     *
001600*                EMAIL POR SERVICIO.                              *
001700*      REGLA B - CLIENTES CON MAS DE CT-UMBRAL-VENCIDOS          *
001800*                SERVICIOS VENCIDOS, UNA NOTIFICACION KAFKA POR  *
001900*                CLIENTE.                                         *
002000*    UN ERROR EN UNA REGLA NO DETIENE LA EJECUCION DE LA OTRA.   *
002100*    LAS NOTIFICACIONES SE GRABAN AL ARCHIVO PLANO DDNOTIF (VER  *
002200*    COPYBOOK CPNOTIF); ESTE BUILD NO CUENTA CON UN FACILITY DE  *
002300*    COLAS NI DE CORREO EN LA PLATAFORMA.                        *
002400******************************************************************
002500* MANTENIMIENTO                                                  *
002600* FECHA       INIC  TICKET      DESCRIPCION                      *
002700* ----------  ----  ----------  ------------------------------   *
002800* 22/09/1994  MSN   OM-0231     ALTA INICIAL - AVISO DE CLIENTES *OM0231  
002900*                               MOROSOS POR SUCURSAL              *
003000* 03/02/1999  HGF   Y2K-014     AMPLIACION DE FECHAS A AAAA A 4  *Y2K014  
003100*                               DIGITOS                           *
003200* 15/07/2006  LTV   OM-0900     SE PARAMETRIZA EL UMBRAL DE      *OM0900  
003300*                               MOROSIDAD POR TABLA DE           *
003400*                               CONSTANTES EN VEZ DE HARDCODEO   *
003500* 04/11/2024  RSV   CSM-1181    REDISEÑO COMPLETO PARA EL LIBRO  *CSM1181 
003600*                               DE SERVICIOS CLOUD: SE REEMPLAZA *
003700*                               EL AVISO DE MOROSIDAD BANCARIA   *
003800*                               POR LAS DOS REGLAS DE            *
003900*                               NOTIFICACION DE SERVICIOS        *
004000*                               (ACTIVO DE LARGA DATA / CLIENTE  *
004100*                               CON VENCIDOS MULTIPLES)          *
004200* 11/11/2024  RSV   CSM-1195    LAS NOTIFICACIONES SE GRABAN A   *CSM1195
004300*                               ARCHIVO PLANO DDNOTIF: ESTE      *
004400*                               BUILD NO TIENE FACILITY DE       *
004500*                               COLAS NI DE CORREO DISPONIBLE    *
004600* 18/12/2024  RSV   CSM-1250    REGLA B: LA LISTA DE SERVICIOS   *CSM1250 
004700*                               VENCIDOS DEL CONTENIDO SE ARMA   *
004800*                               DEDUPLICADA POR TIPO+VENCIMIENTO *
004900* 05/02/2025  RSV   CSM-1288    SE PARAMETRIZA CT-ANIOS-CORTE Y  *CSM1288 
005000*                               SE DOCUMENTA CT-UMBRAL-VENCIDOS  *
005100*                               EN EL INSTRUCTIVO DE OPERACION   *
005200******************************************************************
005300
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700
005800 SPECIAL-NAMES.
005900     CLASS CLASE-ALFANUM IS 'A' THRU 'Z' 'a' THRU 'z'
006000                              '0' THRU '9'.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500     SELECT SVCMST  ASSIGN DDSVCMST
006600            FILE STATUS IS FS-SVCMST.
006700
006800     SELECT NOTIF   ASSIGN DDNOTIF
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS FS-NOTIF.
007100
007200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  SVCMST
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900 01  FD-SVCMST-REC             PIC X(140).
008000
008100 FD  NOTIF.
008200 01  FD-NOTIF-REC               PIC X(931).
008300
008400 WORKING-STORAGE SECTION.
008500*=======================*
008600
008700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008800
008900*---- FILE STATUS --------------------------------------------------
009000 77  FS-SVCMST                   PIC XX      VALUE SPACES.
009100     88  FS-SVCMST-FIN                       VALUE '10'.
009200 77  FS-NOTIF                    PIC XX      VALUE SPACES.
009300
009400*---- CONSTANTES DE PARAMETRIZACION (VER INSTRUCTIVO DE OPERACION) -
009500 01  CT-CONSTANTES.
009600     03  CT-ANIOS-CORTE          PIC 9(2)  COMP  VALUE 3.
009700     03  CT-UMBRAL-VENCIDOS      PIC 9(3)  COMP  VALUE 1.
009800     03  CT-REMIT-MARKETING      PIC X(120) VALUE
009900         'marketing@serviciosgestion.com.ar'.
010000     03  CT-ASUNTO-REGLA-A       PIC X(60) VALUE
010100         'RENOVACION SUGERIDA - SERVICIO DE LARGA ANTIGUEDAD'.
010200     03  CT-ASUNTO-REGLA-B       PIC X(60) VALUE
010300         'CLIENTE CON SERVICIOS VENCIDOS EN EXCESO'.
010400
010500*---- FECHA DE PROCESO Y FECHA DE CORTE (HOY - CT-ANIOS-CORTE) -----
010600 01  WS-FECHA-HOY-8              PIC 9(8)        VALUE ZERO.
010700 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY-8.
010800     03  WS-HOY-ANIO             PIC 9(4).
010900     03  WS-HOY-MES              PIC 9(2).
011000     03  WS-HOY-DIA              PIC 9(2).
011100 01  WS-FECHA-CORTE-8            PIC 9(8)        VALUE ZERO.
011200 01  WS-FECHA-CORTE-R REDEFINES WS-FECHA-CORTE-8.
011300     03  WS-COR-ANIO             PIC 9(4).
011400     03  WS-COR-MES              PIC 9(2).
011500     03  WS-COR-DIA              PIC 9(2).
011600 77  WS-TIME-RAW                 PIC 9(8)        VALUE ZERO.
011700 01  WS-TIME-R REDEFINES WS-TIME-RAW.
011800     03  WS-HORA-HHMMSS          PIC 9(6).
011900     03  WS-HORA-CENT            PIC 9(2).
012000
012100*---- SWITCHES DE CONTROL DE PROCESO --------------------------------
012200 77  WS-STATUS-FIN               PIC X       VALUE 'N'.
012300     88  WS-FIN-LECTURA                      VALUE 'S'.
012400     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
012500
012600*---- CONTADORES DE TRABAJO (REGLA A Y REGLA B) ---------------------
012700 77  WS-CANT-NOTIF-A             PIC 9(8)  COMP  VALUE ZERO.
012800 77  WS-CANT-NOTIF-B             PIC 9(8)  COMP  VALUE ZERO.
012900 77  WS-CANT-CLI-B               PIC 9(8)  COMP  VALUE ZERO.
013000
013100*---- CORTE MAYOR (CLIENTE) / MENOR (SERVICIO) DE LA REGLA B --------
013200 77  WS-CLI-ANT                  PIC X(40)       VALUE SPACES.
013300 77  WS-CLI-CANT-VENCIDOS        PIC 9(6)  COMP  VALUE ZERO.
013400 77  IX-DET                      PIC 9(4)  COMP  VALUE ZERO.
013500 77  IX-DEDUP                    PIC 9(4)  COMP  VALUE ZERO.
013600 77  WS-YA-EXISTE                PIC X           VALUE 'N'.
013700     88  WS-PAR-YA-EXISTE                       VALUE 'S'.
013800     88  WS-PAR-NO-EXISTE                       VALUE 'N'.
013900
014000*---- DETALLE DE SERVICIOS VENCIDOS DEL CLIENTE EN CORTE (REGLA B) --
014100 01  WS-TB-DETALLE-CAB.
014200     03  WS-DET-CANT             PIC 9(4)  COMP  VALUE ZERO.
014300     03  WS-TB-DETALLE OCCURS 100 TIMES.
014400         05  DET-TIPO-SERV       PIC X(20)       VALUE SPACES.
014500         05  DET-FEC-BAJA        PIC 9(8)        VALUE ZERO.
014600
014700*---- BUFFER DE ARMADO DEL CONTENIDO DE LA NOTIFICACION REGLA B -----
014800 77  WS-CONTENIDO-ACUM          PIC X(512)      VALUE SPACES.
014900 77  WS-CONTENIDO-PTR           PIC 9(4)  COMP  VALUE 1.
015000 77  WS-CLI-CANT-VENC-ED        PIC ZZZ9        VALUE ZEROES.
015100
015200*---- ARMADO DEL RENGLON DE RESUMEN DE UN SERVICIO VENCIDO ----------
015300 01  WS-LINEA-DETALLE.
015400     03  WS-LDET-TIPO            PIC X(20)       VALUE SPACES.
015500     03  FILLER                  PIC X           VALUE '/'.
015600     03  WS-LDET-DIA             PIC 99          VALUE ZEROES.
015700     03  FILLER                  PIC X           VALUE '-'.
015800     03  WS-LDET-MES             PIC 99          VALUE ZEROES.
015900     03  FILLER                  PIC X           VALUE '-'.
016000     03  WS-LDET-ANIO            PIC 9999        VALUE ZEROES.
016100     03  FILLER                  PIC X(2)        VALUE '; '.
016200
016300*---- REDEFINE DE LA FECHA DE VENCIMIENTO PARA ARMAR EL DETALLE -----
016400 01  WS-FEC-BAJA-R.
016500     03  WS-FBR-ANIO             PIC 9(4).
016600     03  WS-FBR-MES              PIC 9(2).
016700     03  WS-FBR-DIA              PIC 9(2).
016800
016900*//// COPY PARA ESTRUCTURA DE DATOS //////////////////////////////
017000
017100*    LAYOUT MAESTRO DE SERVICIOS CLOUD + TABLA EN MEMORIA
017200     COPY CPSVCMST.
017300
017400*    LAYOUT DE NOTIFICACION DE SALIDA
017500     COPY CPNOTIF.
017600
017700 LINKAGE SECTION.
017800*================*
017900 01  LK-COMUNICACION-NOTIF.
018000     03  LK-NOTIF-DISPARADO-POR  PIC X(8).
018100     03  LK-NOTIF-ARCHIVO-ID     PIC 9(9).
018200     03  FILLER                  PIC X(20).
018300
018400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018500 PROCEDURE DIVISION USING LK-COMUNICACION-NOTIF.
018600
018700 MAIN-PROGRAM-I.
018800
018900     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
019000     PERFORM 2000-REGLA-A-I    THRU 2000-REGLA-A-F
019100     PERFORM 2200-REGLA-B-I    THRU 2200-REGLA-B-F
019200     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
019300
019400 MAIN-PROGRAM-F. GOBACK.
019500
019600
019700*---- ABRE ARCHIVOS, CARGA EL LIBRO Y CALCULA LA FECHA DE CORTE ----
019800*---- DE LA REGLA A (HOY MENOS CT-ANIOS-CORTE AÑOS) -----------------
019900 1000-INICIO-I.
020000
020100     ACCEPT WS-FECHA-HOY-8 FROM DATE YYYYMMDD
020200     ACCEPT WS-TIME-RAW    FROM TIME
020300
020400     MOVE WS-FECHA-HOY-8 TO WS-FECHA-CORTE-8
020500     COMPUTE WS-COR-ANIO = WS-HOY-ANIO - CT-ANIOS-CORTE
020600
020700     MOVE ZERO TO WS-SVC-CANT WS-SVC-PROX-ID
020800     OPEN INPUT SVCMST
020900     IF FS-SVCMST NOT EQUAL '00'
021000        DISPLAY '* ERROR EN OPEN DE MAESTRO = ' FS-SVCMST
021100        MOVE 9999 TO RETURN-CODE
021200        SET WS-FIN-LECTURA TO TRUE
021300     ELSE
021400        SET WS-NO-FIN-LECTURA TO TRUE
021500        PERFORM 1210-CARGAR-SVCMST-I THRU 1210-CARGAR-SVCMST-F
021600           UNTIL WS-FIN-LECTURA
021700        CLOSE SVCMST
021800     END-IF
021900
022000     OPEN EXTEND NOTIF
022100     IF FS-NOTIF EQUAL '35'
022200        OPEN OUTPUT NOTIF
022300     END-IF
022400     IF FS-NOTIF NOT EQUAL '00'
022500        DISPLAY '* ERROR EN OPEN DE NOTIFICACIONES = ' FS-NOTIF
022600        MOVE 9999 TO RETURN-CODE
022700     END-IF.
022800
022900 1000-INICIO-F. EXIT.
023000
023100*---- CARGA EL LIBRO COMPLETO DE SERVICIOS EN MEMORIA (ORDENADO --
023200*---- POR CLIENTE-ID/TIPO-SERV DESDE DDSVCMST) ----------------------
023300 1210-CARGAR-SVCMST-I.
023400
023500     READ SVCMST INTO REG-SVCMST
023600     EVALUATE FS-SVCMST
023700        WHEN '00'
023800           ADD 1 TO WS-SVC-CANT
023900           MOVE REG-SVCMST TO WS-TB-SERVICIOS (WS-SVC-CANT)
024000        WHEN '10'
024100           SET WS-FIN-LECTURA TO TRUE
024200        WHEN OTHER
024300           DISPLAY '* ERROR EN LECTURA DE MAESTRO = ' FS-SVCMST
024400           MOVE 9999 TO RETURN-CODE
024500           SET WS-FIN-LECTURA TO TRUE
024600     END-EVALUATE.
024700
024800 1210-CARGAR-SVCMST-F. EXIT.
024900
025000*---- REGLA A: SERVICIO ACTIVO CON ALTA ANTERIOR O IGUAL A LA -----
025100*---- FECHA DE CORTE - UNA NOTIFICACION EMAIL POR SERVICIO -------
025200 2000-REGLA-A-I.
025300
025400     IF WS-SVC-CANT GREATER ZERO
025500        PERFORM 2010-EVALUAR-UN-SERVICIO-I
025600           THRU 2010-EVALUAR-UN-SERVICIO-F
025700           VARYING IX-SVC FROM 1 BY 1 UNTIL IX-SVC > WS-SVC-CANT
025800     END-IF.
025900
026000 2000-REGLA-A-F. EXIT.
026100
026200 2010-EVALUAR-UN-SERVICIO-I.
026300
026400     IF SVCT-ACTIVO (IX-SVC)
026500        AND SVCT-FEC-ALTA (IX-SVC) NOT GREATER WS-FECHA-CORTE-8
026600        PERFORM 2020-EMITIR-NOTIF-A-I THRU 2020-EMITIR-NOTIF-A-F
026700     END-IF.
026800
026900 2010-EVALUAR-UN-SERVICIO-F. EXIT.
027000
027100*---- ARMA Y GRABA LA NOTIFICACION EMAIL DE UN SERVICIO -----------
027200 2020-EMITIR-NOTIF-A-I.
027300
027400     MOVE SPACES         TO REG-NOTIF
027500     SET NOTF-TIPO-EMAIL TO TRUE
027600     MOVE SVCT-CLIENTE-ID (IX-SVC) TO NOTF-CLIENTE-ID
027700     MOVE CT-REMIT-MARKETING       TO NOTF-REMITENTE
027800     MOVE CT-REMIT-MARKETING       TO NOTF-DESTINATARIO
027900     MOVE CT-ASUNTO-REGLA-A        TO NOTF-ASUNTO
028000
028100     MOVE SVCT-FEC-ALTA (IX-SVC) TO WS-FEC-BAJA-R
028200     STRING 'CLIENTE ' DELIMITED BY SIZE
028300            SVCT-CLIENTE-ID (IX-SVC) DELIMITED BY SPACE
028400            ' TIENE UN SERVICIO ' DELIMITED BY SIZE
028500            SVCT-TIPO-SERV (IX-SVC) DELIMITED BY SPACE
028600            ' ACTIVO DESDE EL ' DELIMITED BY SIZE
028700            WS-FBR-DIA  DELIMITED BY SIZE
028800            '-' DELIMITED BY SIZE
028900            WS-FBR-MES  DELIMITED BY SIZE
029000            '-' DELIMITED BY SIZE
029100            WS-FBR-ANIO DELIMITED BY SIZE
029200            '. SE SUGIERE OFRECER RENOVACION O UPGRADE.'
029300               DELIMITED BY SIZE
029400        INTO NOTF-CONTENIDO
029500
029600     MOVE WS-FECHA-HOY-8   TO NOTF-CREADO-FECHA
029700     MOVE WS-HORA-HHMMSS   TO NOTF-CREADO-HORA
029800
029900     WRITE FD-NOTIF-REC FROM REG-NOTIF
030000     IF FS-NOTIF NOT EQUAL '00'
030100        DISPLAY '* ERROR EN WRITE NOTIFICACIONES = ' FS-NOTIF
030200        MOVE 9999 TO RETURN-CODE
030300     ELSE
030400        ADD 1 TO WS-CANT-NOTIF-A
030500     END-IF.
030600
030700 2020-EMITIR-NOTIF-A-F. EXIT.
030800
030900*---- REGLA B: CORTE DE CONTROL POR CLIENTE SOBRE EL LIBRO YA ----
031000*---- ORDENADO POR CLIENTE-ID - ACUMULA LOS SERVICIOS VENCIDOS ---
031100*---- DE CADA CLIENTE Y, AL CORTE, EMITE UNA NOTIFICACION SI -----
031200*---- SUPERA EL UMBRAL CONFIGURADO --------------------------------
031300 2200-REGLA-B-I.
031400
031500     IF WS-SVC-CANT GREATER ZERO
031600        MOVE SVCT-CLIENTE-ID (1) TO WS-CLI-ANT
031700        MOVE ZERO TO WS-CLI-CANT-VENCIDOS WS-DET-CANT
031800
031900        PERFORM 2210-EVALUAR-UN-SERVICIO-I
032000           THRU 2210-EVALUAR-UN-SERVICIO-F
032100           VARYING IX-SVC FROM 1 BY 1 UNTIL IX-SVC > WS-SVC-CANT
032200
032300        PERFORM 2250-CORTE-CLIENTE-I THRU 2250-CORTE-CLIENTE-F
032400     END-IF.
032500
032600 2200-REGLA-B-F. EXIT.
032700
032800 2210-EVALUAR-UN-SERVICIO-I.
032900
033000     IF SVCT-CLIENTE-ID (IX-SVC) NOT EQUAL WS-CLI-ANT
033100        PERFORM 2250-CORTE-CLIENTE-I THRU 2250-CORTE-CLIENTE-F
033200        MOVE SVCT-CLIENTE-ID (IX-SVC) TO WS-CLI-ANT
033300        MOVE ZERO TO WS-CLI-CANT-VENCIDOS WS-DET-CANT
033400     END-IF
033500
033600     IF SVCT-VENCIDO (IX-SVC)
033700        ADD 1 TO WS-CLI-CANT-VENCIDOS
033800        PERFORM 2220-ACUMULAR-DETALLE-I
033900           THRU 2220-ACUMULAR-DETALLE-F
034000     END-IF.
034100
034200 2210-EVALUAR-UN-SERVICIO-F. EXIT.
034300
034400*---- AGREGA EL PAR (TIPO-SERVICIO, FECHA-VENCIMIENTO) A LA TABLA -
034500*---- DE DETALLE DEL CLIENTE, SIN DUPLICAR UN PAR YA REGISTRADO --
034600 2220-ACUMULAR-DETALLE-I.
034700
034800     SET WS-PAR-NO-EXISTE TO TRUE
034900     IF WS-DET-CANT GREATER ZERO
035000        PERFORM 2230-BUSCAR-DUPLICADO-I
035100           THRU 2230-BUSCAR-DUPLICADO-F
035200           VARYING IX-DEDUP FROM 1 BY 1
035300             UNTIL IX-DEDUP > WS-DET-CANT
035400     END-IF
035500
035600     IF WS-PAR-NO-EXISTE
035700        AND WS-DET-CANT LESS 100
035800        ADD 1 TO WS-DET-CANT
035900        MOVE SVCT-TIPO-SERV (IX-SVC) TO
036000             DET-TIPO-SERV (WS-DET-CANT)
036100        MOVE SVCT-FEC-BAJA  (IX-SVC) TO
036200             DET-FEC-BAJA  (WS-DET-CANT)
036300     END-IF.
036400
036500 2220-ACUMULAR-DETALLE-F. EXIT.
036600
036700 2230-BUSCAR-DUPLICADO-I.
036800
036900     IF DET-TIPO-SERV (IX-DEDUP) EQUAL SVCT-TIPO-SERV (IX-SVC)
037000        AND DET-FEC-BAJA (IX-DEDUP) EQUAL SVCT-FEC-BAJA (IX-SVC)
037100        SET WS-PAR-YA-EXISTE TO TRUE
037200     END-IF.
037300
037400 2230-BUSCAR-DUPLICADO-F. EXIT.
037500
037600*---- CIERRA EL ACUMULADO DEL CLIENTE ANTERIOR: SI SUPERA EL -----
037700*---- UMBRAL, ARMA Y GRABA LA NOTIFICACION KAFKA DEL CLIENTE -----
037800 2250-CORTE-CLIENTE-I.
037900
038000     IF WS-CLI-CANT-VENCIDOS GREATER CT-UMBRAL-VENCIDOS
038100        ADD 1 TO WS-CANT-CLI-B
038200        PERFORM 2260-EMITIR-NOTIF-B-I THRU 2260-EMITIR-NOTIF-B-F
038300     END-IF.
038400
038500 2250-CORTE-CLIENTE-F. EXIT.
038600
038700*---- ARMA Y GRABA LA NOTIFICACION KAFKA DEL CLIENTE, LISTANDO ---
038800*---- CADA SERVICIO VENCIDO ACUMULADO EN LA TABLA DE DETALLE -----
038900 2260-EMITIR-NOTIF-B-I.
039000
039100     MOVE SPACES         TO REG-NOTIF
039200     SET NOTF-TIPO-KAFKA TO TRUE
039300     MOVE WS-CLI-ANT      TO NOTF-CLIENTE-ID
039400     MOVE 'PGMNOTIF'      TO NOTF-REMITENTE
039500     MOVE WS-CLI-ANT      TO NOTF-DESTINATARIO
039600     MOVE CT-ASUNTO-REGLA-B TO NOTF-ASUNTO
039700
039800     MOVE SPACES TO WS-CONTENIDO-ACUM
039900     MOVE 1      TO WS-CONTENIDO-PTR
040000     MOVE WS-CLI-CANT-VENCIDOS TO WS-CLI-CANT-VENC-ED
040100     STRING 'CLIENTE ' DELIMITED BY SIZE
040200            WS-CLI-ANT DELIMITED BY SPACE
040300            ' TIENE ' DELIMITED BY SIZE
040400            WS-CLI-CANT-VENC-ED DELIMITED BY SIZE
040500            ' SERVICIOS VENCIDOS: ' DELIMITED BY SIZE
040600        INTO WS-CONTENIDO-ACUM
040700        WITH POINTER WS-CONTENIDO-PTR
040800
040900     PERFORM 2270-AGREGAR-UN-DETALLE-I
041000        THRU 2270-AGREGAR-UN-DETALLE-F
041100        VARYING IX-DET FROM 1 BY 1 UNTIL IX-DET > WS-DET-CANT
041200
041300     MOVE WS-CONTENIDO-ACUM TO NOTF-CONTENIDO
041400
041500     MOVE WS-FECHA-HOY-8   TO NOTF-CREADO-FECHA
041600     MOVE WS-HORA-HHMMSS   TO NOTF-CREADO-HORA
041700
041800     WRITE FD-NOTIF-REC FROM REG-NOTIF
041900     IF FS-NOTIF NOT EQUAL '00'
042000        DISPLAY '* ERROR EN WRITE NOTIFICACIONES = ' FS-NOTIF
042100        MOVE 9999 TO RETURN-CODE
042200     ELSE
042300        ADD 1 TO WS-CANT-NOTIF-B
042400     END-IF.
042500
042600 2260-EMITIR-NOTIF-B-F. EXIT.
042700
042800*---- CONCATENA UN RENGLON "TIPO/DD-MM-AAAA; " AL BUFFER DE -----
042900*---- CONTENIDO, SI TODAVIA HAY LUGAR EN EL CAMPO ----------------
043000 2270-AGREGAR-UN-DETALLE-I.
043100
043200     MOVE DET-TIPO-SERV (IX-DET) TO WS-LDET-TIPO
043300     MOVE DET-FEC-BAJA  (IX-DET) TO WS-FEC-BAJA-R
043400     MOVE WS-FBR-DIA             TO WS-LDET-DIA
043500     MOVE WS-FBR-MES             TO WS-LDET-MES
043600     MOVE WS-FBR-ANIO            TO WS-LDET-ANIO
043700
043800     IF WS-CONTENIDO-PTR LESS 480
043900        STRING WS-LINEA-DETALLE DELIMITED BY SIZE
044000           INTO WS-CONTENIDO-ACUM
044100           WITH POINTER WS-CONTENIDO-PTR
044200     END-IF.
044300
044400 2270-AGREGAR-UN-DETALLE-F. EXIT.
044500
044600*---------------------------------------------------------------------
044700 9999-FINAL-I.
044800
044900     CLOSE SVCMST
045000     CLOSE NOTIF
045100     IF FS-NOTIF NOT EQUAL '00'
045200        DISPLAY '* ERROR EN CLOSE NOTIFICACIONES = ' FS-NOTIF
045300        MOVE 9999 TO RETURN-CODE
045400     END-IF
045500
045600     DISPLAY ' '
045700     DISPLAY '=================================================='
045800     DISPLAY 'PGMNOTIF - DISPARADO POR = ' LK-NOTIF-DISPARADO-POR
045900     DISPLAY 'PGMNOTIF - ARCHIVO-ID    = ' LK-NOTIF-ARCHIVO-ID
046000     DISPLAY 'NOTIFICACIONES REGLA A (SERVICIO LARGA DATA) = '
046100              WS-CANT-NOTIF-A
046200     DISPLAY 'NOTIFICACIONES REGLA B (CLIENTES CON VENCIDOS) = '
046300              WS-CANT-NOTIF-B
046400     DISPLAY 'CLIENTES QUE SUPERARON EL UMBRAL DE VENCIDOS = '
046500              WS-CANT-CLI-B.
046600
046700 9999-FINAL-F. EXIT.
