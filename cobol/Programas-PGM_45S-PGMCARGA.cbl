000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCARGA.
000300 AUTHOR. R VILLALBA.
000400 INSTALLATION. GERENCIA DE SISTEMAS - SERVICIOS CLOUD.
000500 DATE-WRITTEN. 14/06/1988.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
000800******************************************************************
000900*    CARGA MASIVA DE SERVICIOS CLOUD DESDE ARCHIVO CSV           *
001000*    ================================================           *
001100*    - VALIDA EL ARCHIVO RECIBIDO (VACIO, EXTENSION, CABECERA)  *
001200*      ANTES DE INTENTAR PROCESARLO.                             *
001300*    - CALCULA UN HASH DE CONTROL DEL ARCHIVO Y LO COMPARA       *
001400*      CONTRA LOS YA PROCESADOS PARA EVITAR REPROCESAR UN        *
001500*      ARCHIVO DUPLICADO.                                        *
001600*    - POR CADA LINEA VALIDA DA DE ALTA O ACTUALIZA EL MAESTRO   *
001700*      DE SERVICIOS CLOUD (CLIENTE + TIPO DE SERVICIO) Y DEJA    *
001800*      CONSTANCIA DE LA RELACION SERVICIO/ARCHIVO.               *
001900*    - LAS LINEAS RECHAZADAS QUEDAN REGISTRADAS EN EL LOG DE     *
002000*      ERRORES DE PROCESO CON EL DETALLE DE LA CAUSA.            *
002100*    - AL TERMINAR CON EXITO, ENCADENA POR CALL AL PROGRAMA DE   *
002200*      REGLAS DE NOTIFICACION (PGMNOTIF).                        *
002300******************************************************************
002400* MANTENIMIENTO                                                  *
002500* FECHA       INIC  TICKET      DESCRIPCION                      *
002600* ----------  ----  ----------  ------------------------------   *
002700* 14/06/1988  RVM   -           ALTA INICIAL - CONTROL DE        *
002800*                               SUSCRIPCIONES DE SERVICIOS DE    *
002900*                               CLIENTES (ARCHIVO PLANO FBA)     *
003000* 23/09/1991  RVM   -           SE AGREGA CONTROL DE LOTE PARA   *
003100*                               NO SATURAR EL LOG DE RELACIONES  *
003200* 11/02/1994  HGF   OM-0231     NUEVOS TIPOS DE SUSCRIPCION      *OM0231  
003300* 02/11/1998  HGF   Y2K-014     AMPLIACION DE FECHAS A AAAA A 4  *Y2K014  
003400*                               DIGITOS EN TODO EL MAESTRO       *
003500* 19/03/2003  LTV   OM-0788     ARCHIVO DE CONTROL DE CARGAS     *OM0788  
003600*                               (EVITA REPROCESAR EL MISMO       *
003700*                               ARCHIVO DOS VECES)               *
003800* 07/06/2011  LTV   OM-1450     SOPORTE PARA SERVICIOS DE FIRMA  *OM1450  
003900*                               DIGITAL Y FACTURACION            *
004000* 14/09/2016  MSN   OM-1902     SE SUMA EL TIPO DE SERVICIO SPID *OM1902  
004100* 04/11/2024  RSV   CSM-1180    REDISEÑO COMPLETO: MAESTRO PASA  *CSM1180 
004200*                               A SER "SERVICIOS CLOUD" (PEC,    *
004300*                               HOSTING, FIRMA DIGITAL, FACTURA- *
004400*                               CION ELECTRONICA, CONSERVACION   *
004500*                               DIGITAL, SPID). SE REEMPLAZA EL  *
004600*                               VSAM KSDS DE SUSCRIPCIONES POR   *
004700*                               SECUENCIAL + TABLA EN MEMORIA    *
004800*                               (EL BUILD ACTUAL NO TIENE ISAM). *
004900* 02/12/2024  RSV   CSM-1231    SE DISTINGUE ERROR DE PARSEO DE  *CSM1231 
005000*                               ERROR DE PROCESO EN EL LOG       *
005100* 14/01/2025  RSV   CSM-1266    SOPORTE PARA REPROCESAR UN       *CSM1266 
005200*                               ARCHIVO QUE HABIA QUEDADO FAILED *
005300*                               O CANCELLED                      *
005400* 11/02/2025  RSV   CSM-1290    SE ACLARA EL MENSAJE DE RECHAZO  *CSM1290
005500*                               CUANDO EL ARCHIVO YA ESTA        *
005600*                               COMPLETADO. NO SE ADMITE         *
005700*                               REPROCESO BAJO NINGUNA CIRCUNST. *
005800* 03/03/2025  RSV   CSM-1310    CORRIGE CSM-1231: LA CANTIDAD    *CSM1310
005900*                               DE COLUMNAS NO ALCANZA PARA      *
006000*                               DISTINGUIR PARSEO DE PROCESO. SE *
006100*                               MARCA LA ETAPA DONDE FALLA CADA  *
006200*                               LINEA (WS-ETAPA-ERROR-LINEA)     *
006300******************************************************************
006400
006500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800
006900 SPECIAL-NAMES.
007000     CLASS CLASE-ALFANUM IS 'A' THRU 'Z' 'a' THRU 'z' '0' THRU '9'.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500     SELECT PARMS   ASSIGN DDPARMS
007600            FILE STATUS IS FS-PARMS.
007700
007800     SELECT CSVIN   ASSIGN DDCSVIN
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS IS FS-CSVIN.
008100
008200     SELECT SVCMST  ASSIGN DDSVCMST
008300            FILE STATUS IS FS-SVCMST.
008400
008500     SELECT SVCREL  ASSIGN DDSVCREL
008600            FILE STATUS IS FS-SVCREL.
008700
008800     SELECT ERRLOG  ASSIGN DDERRLOG
008900            FILE STATUS IS FS-ERRLOG.
009000
009100     SELECT FUPLD   ASSIGN DDFUPLD
009200            FILE STATUS IS FS-FUPLD.
009300
009400     SELECT JOBLOG  ASSIGN DDJOBLOG
009500            FILE STATUS IS FS-JOBLOG.
009600
009700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009800 DATA DIVISION.
009900 FILE SECTION.
010000
010100 FD  PARMS
010200     BLOCK CONTAINS 0 RECORDS
010300     RECORDING MODE IS F.
010400 01  FD-PARMS-REC            PIC X(80).
010500
010600 FD  CSVIN.
010700 01  FD-CSVIN-REC             PIC X(256).
010800
010900 FD  SVCMST
011000     BLOCK CONTAINS 0 RECORDS
011100     RECORDING MODE IS F.
011200 01  FD-SVCMST-REC            PIC X(140).
011300
011400 FD  SVCREL
011500     BLOCK CONTAINS 0 RECORDS
011600     RECORDING MODE IS F.
011700 01  FD-SVCREL-REC            PIC X(39).
011800
011900 FD  ERRLOG
012000     BLOCK CONTAINS 0 RECORDS
012100     RECORDING MODE IS F.
012200 01  FD-ERRLOG-REC            PIC X(570).
012300
012400 FD  FUPLD
012500     BLOCK CONTAINS 0 RECORDS
012600     RECORDING MODE IS F.
012700 01  FD-FUPLD-REC             PIC X(406).
012800
012900 FD  JOBLOG
013000     BLOCK CONTAINS 0 RECORDS
013100     RECORDING MODE IS F.
013200 01  FD-JOBLOG-REC            PIC X(663).
013300
013400 WORKING-STORAGE SECTION.
013500*=======================*
013600
013700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
013800
013900*---- FILE STATUS ------------------------------------------------
014000 77  FS-PARMS                   PIC XX      VALUE SPACES.
014100 77  FS-CSVIN                   PIC XX      VALUE SPACES.
014200     88  FS-CSVIN-FIN                       VALUE '10'.
014300 77  FS-SVCMST                  PIC XX      VALUE SPACES.
014400     88  FS-SVCMST-FIN                      VALUE '10'.
014500 77  FS-SVCREL                  PIC XX      VALUE SPACES.
014600 77  FS-ERRLOG                  PIC XX      VALUE SPACES.
014700 77  FS-FUPLD                   PIC XX      VALUE SPACES.
014800     88  FS-FUPLD-FIN                       VALUE '10'.
014900 77  FS-JOBLOG                  PIC XX      VALUE SPACES.
015000
015100*---- SWITCHES DE CONTROL DE PROCESO ------------------------------
015200 77  WS-STATUS-FIN               PIC X       VALUE 'N'.
015300     88  WS-FIN-LECTURA                      VALUE 'S'.
015400     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
015500 77  WS-STATUS-ARCHIVO           PIC X       VALUE 'S'.
015600     88  WS-ARCHIVO-VALIDO                   VALUE 'S'.
015700     88  WS-ARCHIVO-INVALIDO                 VALUE 'N'.
015800 77  WS-STATUS-LINEA             PIC X       VALUE 'S'.
015900     88  WS-LINEA-VALIDA                     VALUE 'S'.
016000     88  WS-LINEA-INVALIDA                   VALUE 'N'.
016100*---- ETAPA DONDE FALLO LA LINEA (PARA EL LOG DE ERRORES) --------
016200 77  WS-ETAPA-ERROR-LINEA        PIC X       VALUE 'P'.
016300     88  WS-FALLO-EN-PARSEO                  VALUE 'P'.
016400     88  WS-FALLO-EN-PROCESO                 VALUE 'Q'.
016500 77  WS-STATUS-FATAL             PIC X       VALUE 'N'.
016600     88  WS-HUBO-FALLO-FATAL                 VALUE 'S'.
016700     88  WS-NO-HUBO-FALLO-FATAL              VALUE 'N'.
016800
016900*---- CONSTANTES DE CONFIGURACION (VER INSTRUCTIVO DE OPERACION) -
017000 01  CT-CONSTANTES.
017100     03  CT-TAM-LOTE             PIC 9(3)  COMP  VALUE 50.
017200     03  CT-EXTENSION-OK         PIC X(4)        VALUE '.CSV'.
017300*    CABECERA ESPERADA, YA NORMALIZADA (SOLO LETRAS/DIGITOS,
017400*    MAYUSCULAS) PARA COMPARAR CONTRA LA CABECERA DEL ARCHIVO
017500*    LUEGO DE PASARLA POR 1014-NORMALIZAR-TEXTO-I
017600     03  CT-CABECERA-NORM        PIC X(61)       VALUE
017700         'CUSTOMERIDSERVICETYPEACTIVATIONDATEEXPIRATIONDATEAMOUNTSTATUS'.
017800     03  CT-TIPOS-SERV-VALIDOS.
017900*        CONSERVAZIONE_DIGITALE SE TRUNCA A 20 POSICIONES POR EL
018000*        ANCHO DEL CAMPO SVCM-TIPO-SERV (VER CPSVCMST) - EL MISMO
018100*        TRUNCADO OCURRE AL LEER EL CSV, ASI QUE COMPARAMOS IGUAL
018200         05  FILLER              PIC X(20)       VALUE 'PEC'.
018300         05  FILLER              PIC X(20)       VALUE 'HOSTING'.
018400         05  FILLER              PIC X(20)       VALUE
018500             'FIRMA_DIGITALE'.
018600         05  FILLER              PIC X(20)       VALUE
018700             'FATTURAZIONE'.
018800         05  FILLER              PIC X(20)       VALUE
018900             'CONSERVAZIONE_DIGITA'.
019000         05  FILLER              PIC X(20)       VALUE 'SPID'.
019100     03  CT-CANT-TIPOS-SERV      PIC 9(1)  COMP  VALUE 6.
019200     03  CT-SVC-MAX              PIC 9(7)  COMP  VALUE 20000.
019300     03  CT-ESTADOS-VALIDOS.
019400         05  FILLER              PIC X(20)       VALUE 'ACTIVE'.
019500         05  FILLER              PIC X(20)       VALUE 'EXPIRED'.
019600         05  FILLER              PIC X(20)       VALUE
019700             'PENDING_RENEWAL'.
019800     03  CT-CANT-ESTADOS         PIC 9(1)  COMP  VALUE 3.
019900 01  CT-TIPOS-SERV-VALIDOS-R REDEFINES CT-TIPOS-SERV-VALIDOS.
020000     03  CT-TIPO-SERV-TB         PIC X(20) OCCURS 6 TIMES.
020100 01  CT-ESTADOS-VALIDOS-R REDEFINES CT-ESTADOS-VALIDOS.
020200     03  CT-ESTADO-TB            PIC X(20) OCCURS 3 TIMES.
020300
020400*---- FECHA Y HORA DE CORRIDA -------------------------------------
020500 01  WS-FECHA-HOY-8              PIC 9(8)        VALUE ZERO.
020600 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY-8.
020700     03  WS-HOY-ANIO             PIC 9(4).
020800     03  WS-HOY-MES              PIC 9(2).
020900     03  WS-HOY-DIA              PIC 9(2).
021000 01  WS-TIME-RAW                 PIC 9(8)        VALUE ZERO.
021100 01  WS-TIME-R REDEFINES WS-TIME-RAW.
021200     03  WS-HORA-HHMMSS          PIC 9(6).
021300     03  WS-HORA-CENT            PIC 9(2).
021400
021500*---- TABLA DE ALFABETO Y ACUMULADOR DEL HASH DE CONTROL ---------
021600*    ESTE BUILD DE GNUCOBOL NO TIENE UNA RUTINA DE MD5; SE ARMA
021700*    UN CHECKSUM POSICIONAL POR FRECUENCIA DE CARACTERES SOBRE
021800*    TODO EL CONTENIDO DEL ARCHIVO, SUFICIENTE PARA DETECTAR SI
021900*    DOS ARCHIVOS SON EL MISMO (VER PARRAFO 1100-CALC-HASH-I).
022000 01  WS-TB-ALFABETO-CAB.
022100     03  FILLER                  PIC X(36)       VALUE
022200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.
022300 01  WS-TB-ALFABETO REDEFINES WS-TB-ALFABETO-CAB.
022400     03  WS-ALF-CAR              PIC X     OCCURS 36 TIMES.
022500 01  WS-TB-TALLY.
022600     03  WS-TALLY-POS            PIC 9(9)  COMP  OCCURS 36 TIMES
022700                                                   VALUE ZERO.
022800 01  WS-HASH-ACUM                PIC 9(32)       VALUE ZERO.
022900
023000*---- CONTADORES Y AREAS DE TRABAJO DE LA CORRIDA -----------------
023100 77  WS-NRO-LINEA                PIC 9(6)  COMP  VALUE ZERO.
023200 77  WS-CANT-VALIDOS             PIC 9(8)  COMP  VALUE ZERO.
023300 77  WS-CANT-INVALIDOS           PIC 9(8)  COMP  VALUE ZERO.
023400 77  WS-CANT-TOTAL               PIC 9(8)  COMP  VALUE ZERO.
023500 77  WS-ERR-PROX-ID              PIC 9(9)  COMP  VALUE ZERO.
023600 77  WS-REL-PROX-ID              PIC 9(9)  COMP  VALUE ZERO.
023700 77  WS-JOBX-PROX-ID             PIC 9(9)  COMP  VALUE ZERO.
023800 77  WS-LOTE-CANT                PIC 9(3)  COMP  VALUE ZERO.
023900 77  WS-CANT-CAMPOS              PIC 9(2)  COMP  VALUE ZERO.
024000 77  WS-CAMPO-EXTRA              PIC X(60)       VALUE SPACES.
024100 77  WS-MSG-ERROR                PIC X(80)       VALUE SPACES.
024200 77  WS-TIPO-OPER                PIC X(6)        VALUE SPACES.
024300 77  WS-SVC-ID-AFECTADO          PIC 9(9)  COMP  VALUE ZERO.
024400 77  WS-IX-DESDE                 PIC 9(7)  COMP  VALUE ZERO.
024500 77  WS-IX-ALF                   PIC 9(2)  COMP  VALUE ZERO.
024600 77  WS-IX-CAR                   PIC 9(3)  COMP  VALUE ZERO.
024700 77  WS-IX-VAL                   PIC 9(2)  COMP  VALUE ZERO.
024800 77  WS-LARGO-NOM                PIC 9(3)  COMP  VALUE ZERO.
024900 77  WS-LARGO-LINEA              PIC 9(3)  COMP  VALUE ZERO.
025000 77  WS-INICIO-EXT               PIC 9(3)  COMP  VALUE ZERO.
025100 77  WS-CAR-ACTUAL               PIC X           VALUE SPACE.
025200 77  WS-ENCONTRO-TIPO            PIC X           VALUE 'N'.
025300     88  WS-TIPO-SERV-OK                         VALUE 'S'.
025400 77  WS-ENCONTRO-ESTADO          PIC X           VALUE 'N'.
025500     88  WS-ESTADO-OK                             VALUE 'S'.
025600
025700*---- AREA DE TRABAJO PARA VALIDACION GENERICA DE FECHA (2038) --
025800 77  WS-VF-ANIO                  PIC 9(4)  COMP  VALUE ZERO.
025900 77  WS-VF-MES                   PIC 9(2)  COMP  VALUE ZERO.
026000 77  WS-VF-DIA                   PIC 9(2)  COMP  VALUE ZERO.
026100
026200*---- FECHA DE HOY EN NUMERICO PARA COMPARAR VENCIMIENTOS -------
026300 77  WS-HOY-NUM                  PIC 9(8)        VALUE ZERO.
026400
026500*---- SWITCHES Y AREAS DEL UPSERT DEL MAESTRO DE SERVICIOS ------
026600 77  WS-SVC-ENCONTRO             PIC X           VALUE 'N'.
026700     88  WS-SVC-ENCONTRADO                       VALUE 'S'.
026800 77  WS-POS-ENCONTRADA           PIC X           VALUE 'N'.
026900     88  WS-POS-YA-ENCONTRADA                    VALUE 'S'.
027000 77  WS-POS-INSERCION            PIC 9(7)  COMP  VALUE ZERO.
027100 77  WS-POS-SVC-ENCONTRADO       PIC 9(7)  COMP  VALUE ZERO.
027200
027300*---- CAMPO IMPORTE CONVERTIDO A NUMERICO PARA VALIDAR > 0 ------
027400 77  WS-IMPORTE-NUM              PIC S9(8)V99    VALUE ZERO.
027500 77  WS-IMPORTE-EDITADO          PIC X(15)       VALUE SPACES.
027600 77  WS-IMP-LARGO-ENT            PIC 9(2)  COMP  VALUE ZERO.
027700 77  WS-IMP-PARTE-ENT            PIC X(08)       VALUE SPACES
027800                                  JUSTIFIED RIGHT.
027900 77  WS-IMP-PARTE-DEC            PIC X(02)       VALUE SPACES
028000                                  JUSTIFIED RIGHT.
028100 77  WS-IMP-ENT-NUM               PIC 9(08) COMP VALUE ZERO.
028200 77  WS-IMP-DEC-NUM               PIC 9(02) COMP VALUE ZERO.
028300
028400 01  WS-NOMBRE-MAY               PIC X(255)      VALUE SPACES.
028500 01  WS-LINEA-CSV                PIC X(256)      VALUE SPACES.
028600 01  WS-CAB-NORM                 PIC X(61)       VALUE SPACES.
028700
028800*---- FECHAS AAAA-MM-DD CONVERTIDAS A NUMERICO --------------------
028900 01  WS-FEC-ALTA-NUM             PIC 9(8)        VALUE ZERO.
029000 01  WS-FEC-BAJA-NUM             PIC 9(8)        VALUE ZERO.
029100
029200*---- CONTROL DE ARCHIVO Y JOB DE LA CORRIDA ----------------------
029300 01  WS-REG-PARMS.
029400     03  PARM-NOMBRE             PIC X(60)       VALUE SPACES.
029500     03  PARM-USUARIO            PIC X(20)       VALUE SPACES.
029600
029700
029800*---- LOTE DE RELACIONES PENDIENTES DE GRABAR (CORTE POR TAMANO) -
029900 01  WS-TB-LOTE-CAB.
030000     03  WS-TB-LOTE OCCURS 1 TO 50 TIMES
030100                     DEPENDING ON WS-LOTE-CANT.
030200         05  LOTE-SERVICIO-ID    PIC 9(9).
030300         05  LOTE-TIPO-OPER      PIC X(6).
030400         05  LOTE-NRO-LINEA      PIC 9(6).
030500
030600*//// COPY PARA ESTRUCTURA DE DATOS //////////////////////////////
030700
030800*    LAYOUT LINEA CSV DE SERVICIOS CLOUD
030900     COPY CPCSVLIN.
031000*    LAYOUT MAESTRO DE SERVICIOS CLOUD + TABLA EN MEMORIA
031100     COPY CPSVCMST.
031200*    LAYOUT RELACION SERVICIO/ARCHIVO
031300     COPY CPSVCREL.
031400*    LAYOUT ERRORES DE PROCESO DE CARGA
031500     COPY CPERRREC.
031600*    LAYOUT CONTROL DE ARCHIVOS RECIBIDOS + TABLA EN MEMORIA
031700     COPY CPFUPLD.
031800*    LAYOUT BITACORA DE CORRIDAS DE CARGA
031900     COPY CPJOBEXE.
032000
032100*///////////////////////////////////////////////////////////////
032200
032300 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
032400
032500*---- COMUNICACION CON EL PROGRAMA DE NOTIFICACIONES -------------
032600 01  WS-PGMNOTIF                 PIC X(8) VALUE 'PGMNOTIF'.
032700
032800 LINKAGE SECTION.
032900*================*
033000 01  LK-COMUNICACION-NOTIF.
033100     03  LK-NOTIF-DISPARADO-POR  PIC X(8).
033200     03  LK-NOTIF-ARCHIVO-ID     PIC 9(9).
033300     03  FILLER                  PIC X(20).
033400
033500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
033600 PROCEDURE DIVISION.
033700
033800 MAIN-PROGRAM-I.
033900
034000     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
034100
034200     IF WS-ARCHIVO-VALIDO
034300        PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
034400                                  UNTIL WS-FIN-LECTURA
034500        IF WS-NO-HUBO-FALLO-FATAL
034600           PERFORM 8000-CIERRE-I    THRU 8000-CIERRE-F
034700        ELSE
034800           PERFORM 8010-CERRAR-ARCHIVOS-I
034900              THRU 8010-CERRAR-ARCHIVOS-F
035000        END-IF
035100     END-IF
035200
035300     PERFORM 9000-FINAL-I        THRU 9000-FINAL-F.
035400
035500 MAIN-PROGRAM-F. GOBACK.
035600
035700
035800*---- CUERPO INICIO: VALIDA EL ARCHIVO, CALCULA EL HASH, BUSCA --
035900*---- EL CONTROL Y ARMA EL JOB DE ESTA CORRIDA ------------------
036000 1000-INICIO-I.
036100
036200     ACCEPT WS-FECHA-HOY-8 FROM DATE YYYYMMDD
036300     ACCEPT WS-TIME-RAW    FROM TIME
036400
036500     PERFORM 1010-VALIDAR-ARCHIVO-I THRU 1010-VALIDAR-ARCHIVO-F
036600
036700     IF WS-ARCHIVO-VALIDO
036800        PERFORM 1100-CALC-HASH-I      THRU 1100-CALC-HASH-F
036900        PERFORM 1200-CARGAR-TABLAS-I  THRU 1200-CARGAR-TABLAS-F
037000        PERFORM 1250-BUSCAR-ARCHIVO-I THRU 1250-BUSCAR-ARCHIVO-F
037100        IF WS-ARCHIVO-VALIDO
037200           PERFORM 1300-PREPARAR-JOBEXE-I
037300              THRU 1300-PREPARAR-JOBEXE-F
037400           PERFORM 1400-ABRIR-PROCESO-I
037500              THRU 1400-ABRIR-PROCESO-F
037600        END-IF
037700     END-IF.
037800
037900 1000-INICIO-F. EXIT.
038000
038100
038200*---- PRE-VALIDACIONES DEL ARCHIVO, EN EL ORDEN FIJO DEL --------
038300*---- INSTRUCTIVO: VACIO, EXTENSION, CABECERA --------------------
038400 1010-VALIDAR-ARCHIVO-I.
038500
038600     OPEN INPUT PARMS
038700     IF FS-PARMS NOT EQUAL '00'
038800        DISPLAY '* ERROR EN OPEN DE PARAMETROS = ' FS-PARMS
038900        SET WS-ARCHIVO-INVALIDO TO TRUE
039000     ELSE
039100        READ PARMS INTO WS-REG-PARMS
039200        CLOSE PARMS
039300        MOVE PARM-NOMBRE   TO ARCH-NOMBRE
039400        MOVE PARM-USUARIO  TO ARCH-USUARIO
039500     END-IF
039600
039700     IF WS-ARCHIVO-VALIDO
039800        PERFORM 1011-VAL-VACIO-I     THRU 1011-VAL-VACIO-F
039900     END-IF
040000     IF WS-ARCHIVO-VALIDO
040100        PERFORM 1012-VAL-EXTENSION-I THRU 1012-VAL-EXTENSION-F
040200     END-IF
040300     IF WS-ARCHIVO-VALIDO
040400        PERFORM 1013-VAL-CABECERA-I  THRU 1013-VAL-CABECERA-F
040500     END-IF.
040600
040700 1010-VALIDAR-ARCHIVO-F. EXIT.
040800
040900 1011-VAL-VACIO-I.
041000
041100     OPEN INPUT CSVIN
041200     IF FS-CSVIN NOT EQUAL '00'
041300        DISPLAY '* ERROR EN OPEN DE ' ARCH-NOMBRE
041400                ' = ' FS-CSVIN
041500        SET WS-ARCHIVO-INVALIDO TO TRUE
041600     ELSE
041700        READ CSVIN INTO WS-LINEA-CSV
041800        IF FS-CSVIN EQUAL '10'
041900           MOVE 'ARCHIVO VACIO' TO WS-MSG-ERROR
042000           SET WS-ARCHIVO-INVALIDO TO TRUE
042100           CLOSE CSVIN
042200        END-IF
042300     END-IF.
042400
042500 1011-VAL-VACIO-F. EXIT.
042600
042700 1012-VAL-EXTENSION-I.
042800
042900     MOVE ARCH-NOMBRE TO WS-NOMBRE-MAY
043000     INSPECT WS-NOMBRE-MAY CONVERTING
043100        'abcdefghijklmnopqrstuvwxyz' TO
043200        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
043300
043400     MOVE ZERO TO WS-LARGO-NOM
043500     INSPECT WS-NOMBRE-MAY TALLYING WS-LARGO-NOM
043600        FOR CHARACTERS BEFORE INITIAL SPACE
043700
043800     IF WS-LARGO-NOM < 5
043900        MOVE 'EXTENSION DE ARCHIVO NO PERMITIDA' TO WS-MSG-ERROR
044000        SET WS-ARCHIVO-INVALIDO TO TRUE
044100        CLOSE CSVIN
044200     ELSE
044300        COMPUTE WS-INICIO-EXT = WS-LARGO-NOM - 3
044400        IF WS-NOMBRE-MAY (WS-INICIO-EXT : 4) NOT EQUAL
044500           CT-EXTENSION-OK
044600           MOVE 'EXTENSION DE ARCHIVO NO PERMITIDA'
044700             TO WS-MSG-ERROR
044800           SET WS-ARCHIVO-INVALIDO TO TRUE
044900           CLOSE CSVIN
045000        END-IF
045100     END-IF.
045200
045300 1012-VAL-EXTENSION-F. EXIT.
045400
045500 1013-VAL-CABECERA-I.
045600
045700     MOVE SPACES TO WS-CAB-NORM
045800     PERFORM 1014-NORMALIZAR-TEXTO-I THRU 1014-NORMALIZAR-TEXTO-F
045900
046000     IF WS-CAB-NORM NOT EQUAL CT-CABECERA-NORM
046100        MOVE 'CABECERA DE ARCHIVO INVALIDA' TO WS-MSG-ERROR
046200        SET WS-ARCHIVO-INVALIDO TO TRUE
046300        CLOSE CSVIN
046400     END-IF.
046500
046600 1013-VAL-CABECERA-F. EXIT.
046700
046800*---- DEJA EN WS-CAB-NORM SOLO LOS CARACTERES ALFANUMERICOS DE --
046900*---- LA LINEA LEIDA, EN MAYUSCULAS, PARA COMPARAR LA CABECERA --
047000*---- SIN IMPORTAR MAYUSCULA/MINUSCULA NI LOS SEPARADORES -------
047100 1014-NORMALIZAR-TEXTO-I.
047200
047300     MOVE ZERO TO WS-LARGO-LINEA WS-IX-VAL
047400     INSPECT WS-LINEA-CSV TALLYING WS-LARGO-LINEA
047500        FOR CHARACTERS BEFORE INITIAL SPACE
047600
047700     PERFORM 1015-COPIAR-CARACTER-I THRU 1015-COPIAR-CARACTER-F
047800        VARYING WS-IX-CAR FROM 1 BY 1
047900        UNTIL WS-IX-CAR > WS-LARGO-LINEA.
048000
048100 1014-NORMALIZAR-TEXTO-F. EXIT.
048200
048300 1015-COPIAR-CARACTER-I.
048400
048500     MOVE WS-LINEA-CSV (WS-IX-CAR : 1) TO WS-CAR-ACTUAL
048600     IF WS-CAR-ACTUAL IS CLASE-ALFANUM
048700        ADD 1 TO WS-IX-VAL
048800        INSPECT WS-CAR-ACTUAL CONVERTING
048900           'abcdefghijklmnopqrstuvwxyz' TO
049000           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
049100        MOVE WS-CAR-ACTUAL TO WS-CAB-NORM (WS-IX-VAL : 1)
049200     END-IF.
049300
049400 1015-COPIAR-CARACTER-F. EXIT.
049500
049600
049700*---- RECORRE TODO EL ARCHIVO DESDE EL PRINCIPIO Y ACUMULA UNA --
049800*---- FRECUENCIA DE CARACTERES POR POSICION DEL ALFABETO PARA --
049900*---- ARMAR EL HASH DE CONTROL (SUSTITUTO DE MD5, VER BANNER) --
050000 1100-CALC-HASH-I.
050100
050200     MOVE ZERO TO WS-HASH-ACUM
050300     PERFORM 1105-LIMPIAR-TALLY-I THRU 1105-LIMPIAR-TALLY-F
050400        VARYING WS-IX-ALF FROM 1 BY 1 UNTIL WS-IX-ALF > 36
050500
050600     CLOSE CSVIN
050700     OPEN INPUT CSVIN
050800     IF FS-CSVIN NOT EQUAL '00'
050900        DISPLAY '* ERROR REABRIENDO ' ARCH-NOMBRE
051000                ' PARA CALCULO DE HASH = ' FS-CSVIN
051100        SET WS-ARCHIVO-INVALIDO TO TRUE
051200     ELSE
051300        SET WS-NO-FIN-LECTURA TO TRUE
051400        PERFORM 1110-LEER-HASH-I THRU 1110-LEER-HASH-F
051500           UNTIL WS-FIN-LECTURA
051600        CLOSE CSVIN
051700        SET WS-NO-FIN-LECTURA TO TRUE
051800        MOVE WS-HASH-ACUM TO ARCH-HASH
051900     END-IF.
052000
052100 1100-CALC-HASH-F. EXIT.
052200
052300 1105-LIMPIAR-TALLY-I.
052400
052500     MOVE ZERO TO WS-TALLY-POS (WS-IX-ALF).
052600
052700 1105-LIMPIAR-TALLY-F. EXIT.
052800
052900 1110-LEER-HASH-I.
053000
053100     READ CSVIN INTO WS-LINEA-CSV
053200     EVALUATE FS-CSVIN
053300        WHEN '00'
053400           PERFORM 1120-TALLY-LINEA-I THRU 1120-TALLY-LINEA-F
053500              VARYING WS-IX-ALF FROM 1 BY 1 UNTIL WS-IX-ALF > 36
053600        WHEN '10'
053700           SET WS-FIN-LECTURA TO TRUE
053800        WHEN OTHER
053900           DISPLAY '* ERROR EN LECTURA DE HASH = ' FS-CSVIN
054000           SET WS-FIN-LECTURA TO TRUE
054100           SET WS-ARCHIVO-INVALIDO TO TRUE
054200     END-EVALUATE.
054300
054400 1110-LEER-HASH-F. EXIT.
054500
054600 1120-TALLY-LINEA-I.
054700
054800     INSPECT WS-LINEA-CSV TALLYING
054900        WS-TALLY-POS (WS-IX-ALF) FOR ALL WS-ALF-CAR (WS-IX-ALF)
055000
055100     COMPUTE WS-HASH-ACUM = WS-HASH-ACUM +
055200        (WS-TALLY-POS (WS-IX-ALF) * WS-IX-ALF * 97)
055300        ON SIZE ERROR
055400           DISPLAY '* AVISO: DESBORDE EN ACUMULADOR DE HASH'.
055500
055600 1120-TALLY-LINEA-F. EXIT.
055700
055800
055900*---- CARGA EN MEMORIA EL MAESTRO DE SERVICIOS Y EL CONTROL DE --
056000*---- ARCHIVOS (SUSTITUTOS DE LOS VSAM KSDS QUE ESTE BUILD NO --
056100*---- SOPORTA) PARA PODER BUSCARLOS CON SEARCH/SEARCH ALL ------
056200 1200-CARGAR-TABLAS-I.
056300
056400     MOVE ZERO TO WS-SVC-CANT WS-SVC-PROX-ID
056500     OPEN INPUT SVCMST
056600     IF FS-SVCMST NOT EQUAL '00'
056700        DISPLAY '* ERROR EN OPEN DE MAESTRO = ' FS-SVCMST
056800        SET WS-ARCHIVO-INVALIDO TO TRUE
056900     ELSE
057000        SET WS-NO-FIN-LECTURA TO TRUE
057100        PERFORM 1210-CARGAR-SVCMST-I THRU 1210-CARGAR-SVCMST-F
057200           UNTIL WS-FIN-LECTURA
057300        CLOSE SVCMST
057400        SET WS-NO-FIN-LECTURA TO TRUE
057500     END-IF
057600
057700     IF WS-ARCHIVO-VALIDO
057800        MOVE ZERO TO WS-ARC-CANT WS-ARC-PROX-ID
057900        OPEN INPUT FUPLD
058000        IF FS-FUPLD NOT EQUAL '00'
058100           DISPLAY '* ERROR EN OPEN DE CONTROL DE ARCHIVOS = '
058200                   FS-FUPLD
058300           SET WS-ARCHIVO-INVALIDO TO TRUE
058400        ELSE
058500           SET WS-NO-FIN-LECTURA TO TRUE
058600           PERFORM 1220-CARGAR-FUPLD-I THRU 1220-CARGAR-FUPLD-F
058700              UNTIL WS-FIN-LECTURA
058800           CLOSE FUPLD
058900           SET WS-NO-FIN-LECTURA TO TRUE
059000        END-IF
059100     END-IF
059200
059300     OPEN INPUT JOBLOG
059400     IF FS-JOBLOG EQUAL '00'
059500        PERFORM 1230-BUSCAR-MAX-JOBX-I THRU 1230-BUSCAR-MAX-JOBX-F
059600           UNTIL WS-FIN-LECTURA
059700        CLOSE JOBLOG
059800        SET WS-NO-FIN-LECTURA TO TRUE
059900     END-IF
060000
060100     OPEN INPUT ERRLOG
060200     IF FS-ERRLOG EQUAL '00'
060300        PERFORM 1240-BUSCAR-MAX-ERRL-I THRU 1240-BUSCAR-MAX-ERRL-F
060400           UNTIL WS-FIN-LECTURA
060500        CLOSE ERRLOG
060600        SET WS-NO-FIN-LECTURA TO TRUE
060700     END-IF
060800
060900     OPEN INPUT SVCREL
061000     IF FS-SVCREL EQUAL '00'
061100        PERFORM 1245-BUSCAR-MAX-SVCR-I THRU 1245-BUSCAR-MAX-SVCR-F
061200           UNTIL WS-FIN-LECTURA
061300        CLOSE SVCREL
061400        SET WS-NO-FIN-LECTURA TO TRUE
061500     END-IF.
061600
061700 1200-CARGAR-TABLAS-F. EXIT.
061800
061900 1210-CARGAR-SVCMST-I.
062000
062100     READ SVCMST INTO REG-SVCMST
062200     EVALUATE FS-SVCMST
062300        WHEN '00'
062400           ADD 1 TO WS-SVC-CANT
062500           MOVE REG-SVCMST TO WS-TB-SERVICIOS (WS-SVC-CANT)
062600           IF SVCM-ID > WS-SVC-PROX-ID
062700              MOVE SVCM-ID TO WS-SVC-PROX-ID
062800           END-IF
062900        WHEN '10'
063000           SET WS-FIN-LECTURA TO TRUE
063100        WHEN OTHER
063200           DISPLAY '* ERROR EN LECTURA DE MAESTRO = ' FS-SVCMST
063300           SET WS-FIN-LECTURA TO TRUE
063400           SET WS-ARCHIVO-INVALIDO TO TRUE
063500     END-EVALUATE.
063600
063700 1210-CARGAR-SVCMST-F. EXIT.
063800
063900 1220-CARGAR-FUPLD-I.
064000
064100     READ FUPLD INTO REG-FUPLD
064200     EVALUATE FS-FUPLD
064300        WHEN '00'
064400           ADD 1 TO WS-ARC-CANT
064500           MOVE REG-FUPLD TO WS-TB-ARCHIVOS (WS-ARC-CANT)
064600           IF ARCH-ID > WS-ARC-PROX-ID
064700              MOVE ARCH-ID TO WS-ARC-PROX-ID
064800           END-IF
064900        WHEN '10'
065000           SET WS-FIN-LECTURA TO TRUE
065100        WHEN OTHER
065200           DISPLAY '* ERROR EN LECTURA DE CONTROL DE ARCHIVOS = '
065300                   FS-FUPLD
065400           SET WS-FIN-LECTURA TO TRUE
065500           SET WS-ARCHIVO-INVALIDO TO TRUE
065600     END-EVALUATE.
065700
065800 1220-CARGAR-FUPLD-F. EXIT.
065900
066000*---- LA BITACORA DE CORRIDAS ES SOLO-ALTA; SE LEE ENTERA UNA ---
066100*---- VEZ PARA SABER CUAL FUE EL ULTIMO ID USADO ----------------
066200 1230-BUSCAR-MAX-JOBX-I.
066300
066400     READ JOBLOG INTO REG-JOBEXE
066500     EVALUATE FS-JOBLOG
066600        WHEN '00'
066700           IF JOBX-ID > WS-JOBX-PROX-ID
066800              MOVE JOBX-ID TO WS-JOBX-PROX-ID
066900           END-IF
067000        WHEN OTHER
067100           SET WS-FIN-LECTURA TO TRUE
067200     END-EVALUATE.
067300
067400 1230-BUSCAR-MAX-JOBX-F. EXIT.
067500
067600*---- IDEM PARA EL LOG DE ERRORES DE PROCESO --------------------
067700 1240-BUSCAR-MAX-ERRL-I.
067800
067900     READ ERRLOG INTO REG-ERRLOG
068000     EVALUATE FS-ERRLOG
068100        WHEN '00'
068200           IF ERRL-ID > WS-ERR-PROX-ID
068300              MOVE ERRL-ID TO WS-ERR-PROX-ID
068400           END-IF
068500        WHEN OTHER
068600           SET WS-FIN-LECTURA TO TRUE
068700     END-EVALUATE.
068800
068900 1240-BUSCAR-MAX-ERRL-F. EXIT.
069000
069100*---- IDEM PARA EL LOG DE RELACIONES SERVICIO/ARCHIVO -----------
069200 1245-BUSCAR-MAX-SVCR-I.
069300
069400     READ SVCREL INTO REG-SVCREL
069500     EVALUATE FS-SVCREL
069600        WHEN '00'
069700           IF SVCR-ID > WS-REL-PROX-ID
069800              MOVE SVCR-ID TO WS-REL-PROX-ID
069900           END-IF
070000        WHEN OTHER
070100           SET WS-FIN-LECTURA TO TRUE
070200     END-EVALUATE.
070300
070400 1245-BUSCAR-MAX-SVCR-F. EXIT.
070500
070600
070700*---- BUSCA EL ARCHIVO EN LA TABLA DE CONTROL POR EL HASH -------
070800*---- (BUSQUEDA SIMPLE, NO ORDENADA - VER CPFUPLD) Y APLICA -----
070900*---- LA REGLA DE ARCHIVO DUPLICADO / REPROCESO -----------------
071000 1250-BUSCAR-ARCHIVO-I.
071100
071200     SET IX-ARC TO 1
071300     SEARCH WS-TB-ARCHIVOS
071400        AT END
071500           PERFORM 1260-ALTA-ARCHIVO-NUEVO-I
071600              THRU 1260-ALTA-ARCHIVO-NUEVO-F
071700        WHEN ARCT-HASH (IX-ARC) EQUAL ARCH-HASH
071800           PERFORM 1270-EVALUAR-ARCHIVO-EXIST-I
071900              THRU 1270-EVALUAR-ARCHIVO-EXIST-F
072000     END-SEARCH.
072100
072200 1250-BUSCAR-ARCHIVO-F. EXIT.
072300
072400*---- EL HASH NO ESTA EN LA TABLA: ES UN ARCHIVO NUEVO ----------
072500 1260-ALTA-ARCHIVO-NUEVO-I.
072600
072700     ADD 1 TO WS-ARC-CANT
072800     ADD 1 TO WS-ARC-PROX-ID
072900     MOVE WS-ARC-PROX-ID       TO ARCT-ID (WS-ARC-CANT)
073000     MOVE ARCH-NOMBRE          TO ARCT-NOMBRE (WS-ARC-CANT)
073100     MOVE ARCH-HASH            TO ARCT-HASH (WS-ARC-CANT)
073200     MOVE WS-FECHA-HOY-8       TO ARCT-FEC-CARGA-F (WS-ARC-CANT)
073300     MOVE WS-HORA-HHMMSS       TO ARCT-FEC-CARGA-H (WS-ARC-CANT)
073400     MOVE ARCH-USUARIO         TO ARCT-USUARIO (WS-ARC-CANT)
073500     SET  ARCT-EST-PENDIENTE (WS-ARC-CANT) TO TRUE
073600     MOVE ZERO                 TO ARCT-TOTAL-REG (WS-ARC-CANT)
073700                                   ARCT-VALIDOS-REG (WS-ARC-CANT)
073800                                   ARCT-INVALIDOS-REG (WS-ARC-CANT)
073900     MOVE WS-ARC-PROX-ID       TO ARCH-ID
074000     SET WS-ARC-CANT TO IX-ARC.
074100
074200 1260-ALTA-ARCHIVO-NUEVO-F. EXIT.
074300
074400*---- EL HASH YA EXISTE: SEGUN EL ESTADO DEL ARCHIVO ANTERIOR ---
074500*---- SE RECHAZA (DUPLICADO / EN PROCESO) O SE REACTIVA PARA ----
074600*---- REPROCESO. UN ARCHIVO YA COMPLETADO NUNCA SE REPROCESA, --
074700*---- SIN EXCEPCION (VER INSTRUCTIVO DE OPERACION) --------------
074800 1270-EVALUAR-ARCHIVO-EXIST-I.
074900
075000     MOVE ARCT-ID (IX-ARC) TO ARCH-ID
075100
075200     IF ARCT-EST-COMPLETO (IX-ARC)
075300        MOVE 'ARCHIVO YA PROCESADO (DUPLICADO)' TO WS-MSG-ERROR
075400        SET WS-ARCHIVO-INVALIDO TO TRUE
075500        CLOSE CSVIN
075600     ELSE
075700        IF ARCT-EST-PROCESANDO (IX-ARC) OR
075800           ARCT-EST-PENDIENTE (IX-ARC)
075900           MOVE 'ARCHIVO EN PROCESO, NO SE PUEDE REPROCESAR'
076000             TO WS-MSG-ERROR
076100           SET WS-ARCHIVO-INVALIDO TO TRUE
076200           CLOSE CSVIN
076300        ELSE
076400           SET ARCT-EST-PENDIENTE (IX-ARC) TO TRUE
076500           MOVE ZERO TO ARCT-TOTAL-REG (IX-ARC)
076600                        ARCT-VALIDOS-REG (IX-ARC)
076700                        ARCT-INVALIDOS-REG (IX-ARC)
076800        END-IF
076900     END-IF.
077000
077100 1270-EVALUAR-ARCHIVO-EXIST-F. EXIT.
077200
077300
077400*---- ARMA EL REGISTRO DE BITACORA DE ESTA CORRIDA (EN MEMORIA, -
077500*---- SE GRABA RECIEN AL FINAL YA QUE EL ARCHIVO ES SOLO-ALTA) --
077600 1300-PREPARAR-JOBEXE-I.
077700
077800     ADD 1 TO WS-JOBX-PROX-ID
077900     MOVE WS-JOBX-PROX-ID   TO JOBX-ID
078000     STRING 'JB' WS-FECHA-HOY-8 WS-TIME-RAW ARCH-ID
078100        DELIMITED BY SIZE INTO JOBX-JOB-ID
078200     MOVE 'PROCESSING'      TO JOBX-ESTADO
078300     MOVE WS-FECHA-HOY-8    TO JOBX-INICIO-FECHA
078400     MOVE WS-HORA-HHMMSS    TO JOBX-INICIO-HORA
078500     MOVE ZERO              TO JOBX-FIN-FECHA JOBX-FIN-HORA
078600     MOVE ARCH-NOMBRE       TO JOBX-RUTA-ARCHIVO
078700     MOVE ARCH-ID           TO JOBX-ARCHIVO-ID
078800     MOVE SPACES            TO JOBX-MENSAJE-ERROR
078900     MOVE ARCH-USUARIO      TO JOBX-CREADO-POR
079000     SET ARCT-EST-PROCESANDO (IX-ARC) TO TRUE.
079100
079200 1300-PREPARAR-JOBEXE-F. EXIT.
079300
079400*---- REABRE EL CSV DE ENTRADA DESCARTANDO LA CABECERA Y DEJA ---
079500*---- TODO LISTO PARA EL CICLO PRINCIPAL DE PROCESO -------------
079600 1400-ABRIR-PROCESO-I.
079700
079800     CLOSE CSVIN
079900     OPEN INPUT CSVIN
080000     IF FS-CSVIN NOT EQUAL '00'
080100        DISPLAY '* ERROR REABRIENDO ' ARCH-NOMBRE
080200                ' PARA PROCESO = ' FS-CSVIN
080300        SET WS-ARCHIVO-INVALIDO TO TRUE
080400     ELSE
080500        READ CSVIN INTO WS-LINEA-CSV
080600        MOVE 1 TO WS-NRO-LINEA
080700        OPEN EXTEND SVCREL
080800        OPEN EXTEND ERRLOG
080900     END-IF.
081000
081100 1400-ABRIR-PROCESO-F. EXIT.
081200
081300
081400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
081500*---- CICLO PRINCIPAL: UNA VUELTA POR CADA LINEA DEL CSV --------
081600 2000-PROCESO-I.
081700
081800     SET WS-LINEA-VALIDA TO TRUE
081900     SET WS-FALLO-EN-PARSEO TO TRUE
082000     MOVE SPACES TO WS-MSG-ERROR
082100
082200     PERFORM 2020-PARSEAR-LINEA-I  THRU 2020-PARSEAR-LINEA-F
082300     PERFORM 2030-VALIDAR-CAMPOS-I THRU 2030-VALIDAR-CAMPOS-F
082400
082500     IF WS-LINEA-VALIDA
082600        PERFORM 2040-UPSERT-SERVICIO-I THRU 2040-UPSERT-SERVICIO-F
082700     END-IF
082800
082900     IF WS-LINEA-VALIDA
083000        ADD 1 TO WS-CANT-VALIDOS
083100        PERFORM 2050-ENCOLAR-RELACION-I
083200           THRU 2050-ENCOLAR-RELACION-F
083300     ELSE
083400        ADD 1 TO WS-CANT-INVALIDOS
083500        PERFORM 2090-REGISTRAR-ERROR-I THRU 2090-REGISTRAR-ERROR-F
083600     END-IF
083700
083800     ADD 1 TO WS-CANT-TOTAL
083900     ADD 1 TO WS-NRO-LINEA
084000     READ CSVIN INTO WS-LINEA-CSV
084100     IF FS-CSVIN EQUAL '10'
084200        SET WS-FIN-LECTURA TO TRUE
084300        PERFORM 2065-VOLCAR-LOTE-I THRU 2065-VOLCAR-LOTE-F
084400     ELSE
084500        IF FS-CSVIN NOT EQUAL '00'
084600           DISPLAY '* ERROR EN LECTURA DE LINEA ' WS-NRO-LINEA
084700                   ' = ' FS-CSVIN
084800           SET WS-FIN-LECTURA TO TRUE
084900           SET WS-HUBO-FALLO-FATAL TO TRUE
085000           MOVE 'ERROR DE LECTURA DEL ARCHIVO DE ENTRADA'
085100             TO JOBX-MENSAJE-ERROR
085200        END-IF
085300     END-IF.
085400
085500 2000-PROCESO-F. EXIT.
085600
085700*---- PARTE LA LINEA POR COMAS EN LOS 6 CAMPOS DEL LAYOUT; UN ---
085800*---- SEPTIMO CAMPO DE DESCARTE PERMITE DETECTAR LINEAS CON MAS -
085900*---- DE 6 COLUMNAS (VER UNSTRING ... TALLYING IN) --------------
086000 2020-PARSEAR-LINEA-I.
086100
086200     MOVE SPACES TO WS-REG-CSVLIN
086300     MOVE ZERO   TO WS-CANT-CAMPOS
086400     MOVE SPACES TO WS-CAMPO-EXTRA
086500
086600     UNSTRING WS-LINEA-CSV DELIMITED BY ','
086700        INTO CSVL-CLIENTE-ID
086800             CSVL-TIPO-SERV
086900             CSVL-FEC-ALTA-TXT
087000             CSVL-FEC-BAJA-TXT
087100             CSVL-IMPORTE-TXT
087200             CSVL-ESTADO
087300             WS-CAMPO-EXTRA
087400        TALLYING IN WS-CANT-CAMPOS
087500     END-UNSTRING
087600
087700     IF WS-CANT-CAMPOS NOT EQUAL 6
087800        MOVE 'CANTIDAD DE COLUMNAS INVALIDA' TO WS-MSG-ERROR
087900        SET WS-LINEA-INVALIDA TO TRUE
088000     END-IF.
088100
088200 2020-PARSEAR-LINEA-F. EXIT.
088300
088400
088500*---- VALIDA LOS CAMPOS DE LA LINEA EN EL ORDEN DEL INSTRUCTIVO -
088600*---- DE NEGOCIO; ANTE EL PRIMER ERROR NO SE SIGUE VALIDANDO ----
088700*---- LOS CAMPOS SIGUIENTES (A DIFERENCIA DEL PROGM08A, QUE -----
088800*---- ACUMULA TODOS LOS ERRORES DE UNA LINEA) --------------------
088900 2030-VALIDAR-CAMPOS-I.
089000
089100     IF WS-LINEA-VALIDA
089200        PERFORM 2031-VAL-CLIENTE-I  THRU 2031-VAL-CLIENTE-F
089300     END-IF
089400     IF WS-LINEA-VALIDA
089500        PERFORM 2032-VAL-TIPO-SERV-I THRU 2032-VAL-TIPO-SERV-F
089600     END-IF
089700     IF WS-LINEA-VALIDA
089800        PERFORM 2033-VAL-FEC-ALTA-I THRU 2033-VAL-FEC-ALTA-F
089900     END-IF
090000     IF WS-LINEA-VALIDA
090100        PERFORM 2034-VAL-ESTADO-I   THRU 2034-VAL-ESTADO-F
090200     END-IF
090300     IF WS-LINEA-VALIDA
090400        PERFORM 2035-VAL-FEC-BAJA-I THRU 2035-VAL-FEC-BAJA-F
090500     END-IF
090600     IF WS-LINEA-VALIDA
090700        PERFORM 2036-VAL-CRUCE-FECHAS-I
090800           THRU 2036-VAL-CRUCE-FECHAS-F
090900     END-IF
091000     IF WS-LINEA-VALIDA
091100        PERFORM 2037-VAL-IMPORTE-I  THRU 2037-VAL-IMPORTE-F
091200     END-IF.
091300
091400 2030-VALIDAR-CAMPOS-F. EXIT.
091500
091600 2031-VAL-CLIENTE-I.
091700
091800     IF CSVL-CLIENTE-ID EQUAL SPACES
091900        MOVE 'CUSTOMER_ID VACIO' TO WS-MSG-ERROR
092000        SET WS-LINEA-INVALIDA TO TRUE
092100     ELSE
092200        MOVE CSVL-CLIENTE-ID TO CSVV-CLIENTE-ID
092300     END-IF.
092400
092500 2031-VAL-CLIENTE-F. EXIT.
092600
092700*---- EL TIPO DE SERVICIO SE PASA A MAYUSCULA Y SE BUSCA EN LA --
092800*---- TABLA DE VALORES PERMITIDOS (CT-TIPOS-SERV-VALIDOS) -------
092900 2032-VAL-TIPO-SERV-I.
093000
093100     INSPECT CSVL-TIPO-SERV CONVERTING
093200        'abcdefghijklmnopqrstuvwxyz' TO
093300        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
093400
093500     MOVE 'N' TO WS-ENCONTRO-TIPO
093600     PERFORM 2032A-COMPARAR-TIPO-I THRU 2032A-COMPARAR-TIPO-F
093700        VARYING WS-IX-VAL FROM 1 BY 1
093800          UNTIL WS-IX-VAL > CT-CANT-TIPOS-SERV
093900             OR WS-TIPO-SERV-OK
094000
094100     IF WS-TIPO-SERV-OK
094200        MOVE CSVL-TIPO-SERV TO CSVV-TIPO-SERV
094300     ELSE
094400        MOVE 'SERVICE_TYPE INVALIDO' TO WS-MSG-ERROR
094500        SET WS-LINEA-INVALIDA TO TRUE
094600     END-IF.
094700
094800 2032-VAL-TIPO-SERV-F. EXIT.
094900
095000*---- CUERPO DEL BARRIDO DE LA TABLA DE TIPOS DE SERVICIO -------
095100 2032A-COMPARAR-TIPO-I.
095200
095300     IF CSVL-TIPO-SERV EQUAL CT-TIPO-SERV-TB (WS-IX-VAL)
095400        MOVE 'S' TO WS-ENCONTRO-TIPO
095500     END-IF.
095600
095700 2032A-COMPARAR-TIPO-F. EXIT.
095800
095900*---- FECHA DE ALTA: FORMATO ISO AAAA-MM-DD, VALIDADA CON EL ----
096000*---- MISMO CRITERIO DE MES/DIA/BISIESTO QUE EL PROGM08A --------
096100 2033-VAL-FEC-ALTA-I.
096200
096300     IF FISO-GUION1 NOT EQUAL '-' OR FISO-GUION2 NOT EQUAL '-'
096400        MOVE 'ACTIVATION_DATE CON FORMATO INVALIDO'
096500          TO WS-MSG-ERROR
096600        SET WS-LINEA-INVALIDA TO TRUE
096700     ELSE
096800        MOVE FISO-ANIO TO WS-VF-ANIO
096900        MOVE FISO-MES  TO WS-VF-MES
097000        MOVE FISO-DIA  TO WS-VF-DIA
097100        PERFORM 2038-VAL-FECHA-I THRU 2038-VAL-FECHA-F
097200        IF WS-LINEA-VALIDA
097300           MOVE FISO-ANIO TO CSVV-FEC-ALTA (1:4)
097400           MOVE FISO-MES  TO CSVV-FEC-ALTA (5:2)
097500           MOVE FISO-DIA  TO CSVV-FEC-ALTA (7:2)
097600        ELSE
097700           MOVE 'ACTIVATION_DATE INVALIDA' TO WS-MSG-ERROR
097800        END-IF
097900     END-IF.
098000
098100 2033-VAL-FEC-ALTA-F. EXIT.
098200
098300*---- EL ESTADO SE PASA A MAYUSCULA Y SE BUSCA EN LA TABLA DE ---
098400*---- VALORES PERMITIDOS (CT-ESTADOS-VALIDOS) --------------------
098500 2034-VAL-ESTADO-I.
098600
098700     INSPECT CSVL-ESTADO CONVERTING
098800        'abcdefghijklmnopqrstuvwxyz' TO
098900        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
099000
099100     MOVE 'N' TO WS-ENCONTRO-ESTADO
099200     PERFORM 2034A-COMPARAR-ESTADO-I THRU 2034A-COMPARAR-ESTADO-F
099300        VARYING WS-IX-VAL FROM 1 BY 1
099400          UNTIL WS-IX-VAL > CT-CANT-ESTADOS
099500             OR WS-ESTADO-OK
099600
099700     IF WS-ESTADO-OK
099800        MOVE CSVL-ESTADO TO CSVV-ESTADO
099900     ELSE
100000        MOVE 'STATUS INVALIDO' TO WS-MSG-ERROR
100100        SET WS-LINEA-INVALIDA TO TRUE
100200     END-IF.
100300
100400 2034-VAL-ESTADO-F. EXIT.
100500
100600*---- CUERPO DEL BARRIDO DE LA TABLA DE ESTADOS PERMITIDOS ------
100700 2034A-COMPARAR-ESTADO-I.
100800
100900     IF CSVL-ESTADO EQUAL CT-ESTADO-TB (WS-IX-VAL)
101000        MOVE 'S' TO WS-ENCONTRO-ESTADO
101100     END-IF.
101200
101300 2034A-COMPARAR-ESTADO-F. EXIT.
101400
101500*---- FECHA DE VENCIMIENTO: MISMO CRITERIO QUE LA FECHA DE ALTA -
101600 2035-VAL-FEC-BAJA-I.
101700
101800     IF FISOB-GUION1 NOT EQUAL '-' OR FISOB-GUION2 NOT EQUAL '-'
101900        MOVE 'EXPIRATION_DATE CON FORMATO INVALIDO'
102000          TO WS-MSG-ERROR
102100        SET WS-LINEA-INVALIDA TO TRUE
102200     ELSE
102300        MOVE FISOB-ANIO TO WS-VF-ANIO
102400        MOVE FISOB-MES  TO WS-VF-MES
102500        MOVE FISOB-DIA  TO WS-VF-DIA
102600        PERFORM 2038-VAL-FECHA-I THRU 2038-VAL-FECHA-F
102700        IF WS-LINEA-VALIDA
102800           MOVE FISOB-ANIO TO CSVV-FEC-BAJA (1:4)
102900           MOVE FISOB-MES  TO CSVV-FEC-BAJA (5:2)
103000           MOVE FISOB-DIA  TO CSVV-FEC-BAJA (7:2)
103100        ELSE
103200           MOVE 'EXPIRATION_DATE INVALIDA' TO WS-MSG-ERROR
103300        END-IF
103400     END-IF.
103500
103600 2035-VAL-FEC-BAJA-F. EXIT.
103700
103800*---- CHEQUEO GENERICO DE FECHA VALIDA (BISIESTO Y DIAS POR MES) -
103900*---- MISMO CRITERIO QUE EL PROGM08A: DIVISION ENTERA PARA -----
104000*---- DETECTAR BISIESTO, SIN FUNCIONES INTRINSECAS --------------
104100 2038-VAL-FECHA-I.
104200
104300     SET WS-LINEA-VALIDA TO TRUE
104400     IF WS-VF-ANIO < 1900 OR WS-VF-MES < 1 OR WS-VF-MES > 12
104500        OR WS-VF-DIA < 1 OR WS-VF-DIA > 31
104600        SET WS-LINEA-INVALIDA TO TRUE
104700     ELSE
104800        EVALUATE WS-VF-MES
104900           WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
105000              CONTINUE
105100           WHEN 4 WHEN 6 WHEN 9 WHEN 11
105200              IF WS-VF-DIA > 30
105300                 SET WS-LINEA-INVALIDA TO TRUE
105400              END-IF
105500           WHEN 2
105600              IF (WS-VF-ANIO / 4) * 4 = WS-VF-ANIO AND
105700                 (WS-VF-ANIO / 100) * 100 NOT = WS-VF-ANIO
105800                 OR (WS-VF-ANIO / 400) * 400 = WS-VF-ANIO
105900                 IF WS-VF-DIA > 29
106000                    SET WS-LINEA-INVALIDA TO TRUE
106100                 END-IF
106200              ELSE
106300                 IF WS-VF-DIA > 28
106400                    SET WS-LINEA-INVALIDA TO TRUE
106500                 END-IF
106600              END-IF
106700        END-EVALUATE
106800     END-IF.
106900
107000 2038-VAL-FECHA-F. EXIT.
107100
107200*---- CRUCE DE FECHAS: VENCIMIENTO NO PUEDE SER ANTERIOR AL ----
107300*---- ALTA; SI EL ESTADO ES EXPIRED EL VENCIMIENTO NO PUEDE ----
107400*---- SER FUTURO; SI ES ACTIVE O PENDING_RENEWAL EL VENCIMIENTO
107500*---- NO PUEDE SER PASADO -----------------------------------
107600 2036-VAL-CRUCE-FECHAS-I.
107700
107800     ACCEPT WS-HOY-NUM FROM DATE YYYYMMDD
107900
108000     IF CSVV-FEC-BAJA < CSVV-FEC-ALTA
108100        MOVE 'EXPIRATION_DATE ANTERIOR A ACTIVATION_DATE'
108200          TO WS-MSG-ERROR
108300        SET WS-LINEA-INVALIDA TO TRUE
108400     ELSE
108500        IF CSVV-ESTADO EQUAL 'EXPIRED'
108600           IF CSVV-FEC-BAJA > WS-HOY-NUM
108700              MOVE 'STATUS EXPIRED CON EXPIRATION_DATE FUTURA'
108800                TO WS-MSG-ERROR
108900              SET WS-LINEA-INVALIDA TO TRUE
109000           END-IF
109100        ELSE
109200           IF CSVV-FEC-BAJA < WS-HOY-NUM
109300              MOVE 'STATUS ACTIVO CON EXPIRATION_DATE VENCIDA'
109400                TO WS-MSG-ERROR
109500              SET WS-LINEA-INVALIDA TO TRUE
109600           END-IF
109700        END-IF
109800     END-IF.
109900
110000 2036-VAL-CRUCE-FECHAS-F. EXIT.
110100
110200*---- IMPORTE: DEBE SER NUMERICO Y MAYOR QUE CERO. SE PARTE EN --
110300*---- PARTE ENTERA Y DECIMAL POR LA POSICION DEL PUNTO, SIN ----
110400*---- FUNCIONES INTRINSECAS (VER BANNER DEL HASH DE CONTROL) ----
110500 2037-VAL-IMPORTE-I.
110600
110700     MOVE SPACES TO WS-IMPORTE-EDITADO WS-IMP-PARTE-ENT
110800                     WS-IMP-PARTE-DEC
110900     MOVE CSVL-IMPORTE-TXT TO WS-IMPORTE-EDITADO
111000     MOVE ZERO TO WS-LARGO-NOM WS-IMP-LARGO-ENT
111100     INSPECT WS-IMPORTE-EDITADO TALLYING WS-LARGO-NOM
111200        FOR CHARACTERS BEFORE INITIAL SPACE
111300
111400     IF WS-LARGO-NOM = ZERO
111500        MOVE 'AMOUNT VACIO' TO WS-MSG-ERROR
111600        SET WS-LINEA-INVALIDA TO TRUE
111700     ELSE
111800        IF WS-IMPORTE-EDITADO (1:1) EQUAL '-'
111900           MOVE 'AMOUNT DEBE SER MAYOR A CERO' TO WS-MSG-ERROR
112000           SET WS-LINEA-INVALIDA TO TRUE
112100        ELSE
112200           INSPECT WS-IMPORTE-EDITADO TALLYING WS-IMP-LARGO-ENT
112300              FOR CHARACTERS BEFORE INITIAL '.'
112400           MOVE WS-IMPORTE-EDITADO (1 : WS-IMP-LARGO-ENT)
112500              TO WS-IMP-PARTE-ENT
112600           MOVE WS-IMPORTE-EDITADO (WS-IMP-LARGO-ENT + 2 : 2)
112700              TO WS-IMP-PARTE-DEC
112800           INSPECT WS-IMP-PARTE-ENT REPLACING LEADING SPACE
112900              BY '0'
113000           INSPECT WS-IMP-PARTE-DEC REPLACING LEADING SPACE
113100              BY '0'
113200           MOVE WS-IMP-PARTE-ENT TO WS-IMP-ENT-NUM
113300           MOVE WS-IMP-PARTE-DEC TO WS-IMP-DEC-NUM
113400           MOVE ZERO TO WS-IMPORTE-NUM
113500           COMPUTE WS-IMPORTE-NUM = WS-IMP-ENT-NUM +
113600              (WS-IMP-DEC-NUM / 100)
113700              ON SIZE ERROR
113800                 MOVE 'AMOUNT NO NUMERICO' TO WS-MSG-ERROR
113900                 SET WS-LINEA-INVALIDA TO TRUE
114000           END-COMPUTE
114100           IF WS-LINEA-VALIDA
114200              IF WS-IMPORTE-NUM NOT GREATER THAN ZERO
114300                 MOVE 'AMOUNT DEBE SER MAYOR A CERO'
114400                   TO WS-MSG-ERROR
114500                 SET WS-LINEA-INVALIDA TO TRUE
114600              ELSE
114700                 MOVE WS-IMPORTE-NUM TO CSVV-IMPORTE
114800              END-IF
114900           END-IF
115000        END-IF
115100     END-IF.
115200
115300 2037-VAL-IMPORTE-F. EXIT.
115400
115500
115600*---- ALTA O ACTUALIZACION DEL MAESTRO DE SERVICIOS CLOUD. LA ---
115700*---- TABLA ESTA ORDENADA POR CLIENTE-ID/TIPO-SERV; SE BUSCA Y -
115800*---- SE UBICA LA POSICION DE INSERCION EN UNA SOLA PASADA ------
115900*---- (SIN USAR EL VERBO SORT, VER INSTRUCTIVO DE OPERACION) ----
116000 2040-UPSERT-SERVICIO-I.
116100
116200     MOVE 'N' TO WS-SVC-ENCONTRO
116300     MOVE 'N' TO WS-POS-ENCONTRADA
116400     COMPUTE WS-POS-INSERCION = WS-SVC-CANT + 1
116500
116600     PERFORM 2041-COMPARAR-CLAVE-I THRU 2041-COMPARAR-CLAVE-F
116700        VARYING IX-SVC FROM 1 BY 1
116800        UNTIL IX-SVC > WS-SVC-CANT
116900           OR WS-SVC-ENCONTRADO
117000           OR WS-POS-YA-ENCONTRADA
117100
117200     IF WS-SVC-ENCONTRADO
117300        PERFORM 2048-ACTUALIZAR-SERVICIO-I
117400           THRU 2048-ACTUALIZAR-SERVICIO-F
117500     ELSE
117600        PERFORM 2044-INSERTAR-SERVICIO-I
117700           THRU 2044-INSERTAR-SERVICIO-F
117800     END-IF.
117900
118000 2040-UPSERT-SERVICIO-F. EXIT.
118100
118200*---- COMPARA LA CLAVE DE LA POSICION ACTUAL DE LA TABLA CONTRA -
118300*---- LA CLAVE DE LA LINEA: SI COINCIDE, ES UNA ACTUALIZACION; --
118400*---- SI ES MAYOR, ESA ES LA POSICION DONDE HAY QUE INSERTAR ----
118500 2041-COMPARAR-CLAVE-I.
118600
118700     IF SVCT-CLIENTE-ID (IX-SVC) EQUAL CSVV-CLIENTE-ID AND
118800        SVCT-TIPO-SERV (IX-SVC)  EQUAL CSVV-TIPO-SERV
118900        MOVE IX-SVC TO WS-POS-SVC-ENCONTRADO
119000        MOVE 'S'    TO WS-SVC-ENCONTRO
119100     ELSE
119200        IF SVCT-CLIENTE-ID (IX-SVC) > CSVV-CLIENTE-ID OR
119300           (SVCT-CLIENTE-ID (IX-SVC) EQUAL CSVV-CLIENTE-ID AND
119400            SVCT-TIPO-SERV (IX-SVC) > CSVV-TIPO-SERV)
119500           MOVE IX-SVC TO WS-POS-INSERCION
119600           MOVE 'S'    TO WS-POS-ENCONTRADA
119700        END-IF
119800     END-IF.
119900
120000 2041-COMPARAR-CLAVE-F. EXIT.
120100
120200*---- ABRE UN HUECO EN LA TABLA (SI HACE FALTA) Y DA DE ALTA ----
120300*---- EL NUEVO SERVICIO EN LA POSICION DE INSERCION. SI EL -------
120400*---- MAESTRO YA ESTA AL TOPE (CT-SVC-MAX) LA ALTA SE RECHAZA ----
120500*---- COMO ERROR DE PROCESO (ETAPA 5B), NO DE PARSEO -------------
120600 2044-INSERTAR-SERVICIO-I.
120700
120800     IF WS-SVC-CANT NOT LESS CT-SVC-MAX
120900        MOVE 'MAESTRO DE SERVICIOS AL TOPE, NO SE PUDO DAR'
121000          TO WS-MSG-ERROR
121100        SET WS-LINEA-INVALIDA  TO TRUE
121200        SET WS-FALLO-EN-PROCESO TO TRUE
121300     ELSE
121400        PERFORM 2042-DESPLAZAR-TABLA-I THRU 2042-DESPLAZAR-TABLA-F
121500
121600        ADD 1 TO WS-SVC-CANT
121700        ADD 1 TO WS-SVC-PROX-ID
121800        MOVE WS-SVC-PROX-ID  TO SVCT-ID           (WS-POS-INSERCION)
121900        MOVE CSVV-CLIENTE-ID TO SVCT-CLIENTE-ID    (WS-POS-INSERCION)
122000        MOVE CSVV-TIPO-SERV  TO SVCT-TIPO-SERV     (WS-POS-INSERCION)
122100        MOVE CSVV-FEC-ALTA   TO SVCT-FEC-ALTA      (WS-POS-INSERCION)
122200        MOVE CSVV-FEC-BAJA   TO SVCT-FEC-BAJA      (WS-POS-INSERCION)
122300        MOVE CSVV-IMPORTE    TO SVCT-IMPORTE       (WS-POS-INSERCION)
122400        MOVE CSVV-ESTADO     TO SVCT-ESTADO        (WS-POS-INSERCION)
122500        MOVE WS-FECHA-HOY-8  TO SVCT-ULT-ACT-FECHA (WS-POS-INSERCION)
122600        MOVE WS-HORA-HHMMSS  TO SVCT-ULT-ACT-HORA  (WS-POS-INSERCION)
122700
122800        MOVE WS-SVC-PROX-ID  TO WS-SVC-ID-AFECTADO
122900        MOVE 'CREATE'        TO WS-TIPO-OPER
123000     END-IF.
123100
123200 2044-INSERTAR-SERVICIO-F. EXIT.
123300
123400*---- DESPLAZA UNA POSICION HACIA ABAJO LOS REGISTROS DESDE EL --
123500*---- FINAL DE LA TABLA HASTA LA POSICION DE INSERCION PARA ----
123600*---- DEJAR EL HUECO LIBRE. SI SE INSERTA AL FINAL, EL RANGO ---
123700*---- DE LA VUELTA QUEDA VACIO Y NO SE MUEVE NADA ---------------
123800 2042-DESPLAZAR-TABLA-I.
123900
124000     IF WS-POS-INSERCION < WS-SVC-CANT + 1
124100        PERFORM 2043-MOVER-REGISTRO-I THRU 2043-MOVER-REGISTRO-F
124200           VARYING WS-IX-DESDE FROM WS-SVC-CANT BY -1
124300           UNTIL WS-IX-DESDE < WS-POS-INSERCION
124400     END-IF.
124500
124600 2042-DESPLAZAR-TABLA-F. EXIT.
124700
124800 2043-MOVER-REGISTRO-I.
124900
125000     MOVE WS-TB-SERVICIOS (WS-IX-DESDE)
125100       TO WS-TB-SERVICIOS (WS-IX-DESDE + 1).
125200
125300 2043-MOVER-REGISTRO-F. EXIT.
125400
125500*---- YA EXISTE EL PAR CLIENTE/TIPO DE SERVICIO: SE ACTUALIZAN -
125600*---- LOS DATOS DE VIGENCIA E IMPORTE DEL SERVICIO --------------
125700 2048-ACTUALIZAR-SERVICIO-I.
125800
125900     MOVE CSVV-FEC-ALTA  TO SVCT-FEC-ALTA (WS-POS-SVC-ENCONTRADO)
126000     MOVE CSVV-FEC-BAJA  TO SVCT-FEC-BAJA (WS-POS-SVC-ENCONTRADO)
126100     MOVE CSVV-IMPORTE   TO SVCT-IMPORTE  (WS-POS-SVC-ENCONTRADO)
126200     MOVE CSVV-ESTADO    TO SVCT-ESTADO   (WS-POS-SVC-ENCONTRADO)
126300     MOVE WS-FECHA-HOY-8 TO
126400        SVCT-ULT-ACT-FECHA (WS-POS-SVC-ENCONTRADO)
126500     MOVE WS-HORA-HHMMSS TO
126600        SVCT-ULT-ACT-HORA (WS-POS-SVC-ENCONTRADO)
126700
126800     MOVE SVCT-ID (WS-POS-SVC-ENCONTRADO) TO WS-SVC-ID-AFECTADO
126900     MOVE 'UPDATE' TO WS-TIPO-OPER.
127000
127100 2048-ACTUALIZAR-SERVICIO-F. EXIT.
127200
127300
127400*---- ENCOLA LA RELACION SERVICIO/ARCHIVO DE ESTA LINEA EN EL --
127500*---- LOTE EN MEMORIA; CUANDO EL LOTE LLEGA AL TAMANO MAXIMO ---
127600*---- (CT-TAM-LOTE) SE GRABA COMO UNA UNICA UNIDAD --------------
127700 2050-ENCOLAR-RELACION-I.
127800
127900     ADD 1 TO WS-LOTE-CANT
128000     MOVE WS-SVC-ID-AFECTADO TO LOTE-SERVICIO-ID (WS-LOTE-CANT)
128100     MOVE WS-TIPO-OPER       TO LOTE-TIPO-OPER   (WS-LOTE-CANT)
128200     MOVE WS-NRO-LINEA       TO LOTE-NRO-LINEA   (WS-LOTE-CANT)
128300
128400     IF WS-LOTE-CANT EQUAL CT-TAM-LOTE
128500        PERFORM 2065-VOLCAR-LOTE-I THRU 2065-VOLCAR-LOTE-F
128600     END-IF.
128700
128800 2050-ENCOLAR-RELACION-F. EXIT.
128900
129000*---- GRABA TODO EL LOTE ACUMULADO EN EL LOG DE RELACIONES Y ---
129100*---- LO DEJA VACIO. SE LLAMA AL LLEGAR AL TOPE DEL LOTE Y AL --
129200*---- FINAL DEL ARCHIVO (VER 2000-PROCESO Y 8000-CIERRE) -------
129300 2065-VOLCAR-LOTE-I.
129400
129500     IF WS-LOTE-CANT > ZERO
129600        PERFORM 2066-GRABAR-UNA-RELACION-I
129700           THRU 2066-GRABAR-UNA-RELACION-F
129800           VARYING WS-IX-DESDE FROM 1 BY 1
129900           UNTIL WS-IX-DESDE > WS-LOTE-CANT
130000        MOVE ZERO TO WS-LOTE-CANT
130100     END-IF.
130200
130300 2065-VOLCAR-LOTE-F. EXIT.
130400
130500 2066-GRABAR-UNA-RELACION-I.
130600
130700     ADD 1 TO WS-REL-PROX-ID
130800     MOVE WS-REL-PROX-ID                    TO SVCR-ID
130900     MOVE LOTE-SERVICIO-ID (WS-IX-DESDE)     TO SVCR-SERVICIO-ID
131000     MOVE ARCH-ID                            TO SVCR-ARCHIVO-ID
131100     MOVE LOTE-TIPO-OPER   (WS-IX-DESDE)     TO SVCR-TIPO-OPER
131200     MOVE LOTE-NRO-LINEA   (WS-IX-DESDE)     TO SVCR-NRO-LINEA
131300
131400     WRITE FD-SVCREL-REC FROM REG-SVCREL
131500     IF FS-SVCREL NOT EQUAL '00'
131600        DISPLAY '* ERROR GRABANDO RELACION SERV/ARCH = '
131700                FS-SVCREL
131800     END-IF.
131900
132000 2066-GRABAR-UNA-RELACION-F. EXIT.
132100
132200
132300*---- DEJA CONSTANCIA EN EL LOG DE ERRORES DE PROCESO DE LA ----
132400*---- LINEA RECHAZADA, CON EL DATO CRUDO Y LA CAUSA. EL TIPO ----
132500*---- (PARSEO/PROCESO) VIENE DE WS-ETAPA-ERROR-LINEA, FIJADO ----
132600*---- EN LA ETAPA DONDE REALMENTE FALLO LA LINEA (2020/2030 ----
132700*---- PARA PARSEO, 2044 PARA UN RECHAZO DEL ALTA EN EL MAESTRO)-
132800 2090-REGISTRAR-ERROR-I.
132900
133000     ADD 1 TO WS-ERR-PROX-ID
133100     MOVE WS-ERR-PROX-ID    TO ERRL-ID
133200     MOVE ARCH-ID           TO ERRL-ARCHIVO-ID
133300     MOVE WS-NRO-LINEA      TO ERRL-NRO-LINEA
133400     MOVE WS-LINEA-CSV      TO ERRL-DATO-CRUDO
133500     MOVE WS-MSG-ERROR      TO ERRL-MENSAJE
133600     IF WS-FALLO-EN-PARSEO
133700        SET ERRL-TIPO-PARSEO  TO TRUE
133800     ELSE
133900        SET ERRL-TIPO-PROCESO TO TRUE
134000     END-IF
134100     MOVE WS-FECHA-HOY-8    TO ERRL-CREADO-FECHA
134200     MOVE WS-HORA-HHMMSS    TO ERRL-CREADO-HORA
134300
134400     PERFORM 2095-GRABAR-ERROR-I THRU 2095-GRABAR-ERROR-F.
134500
134600 2090-REGISTRAR-ERROR-F. EXIT.
134700
134800 2095-GRABAR-ERROR-I.
134900
135000     WRITE FD-ERRLOG-REC FROM REG-ERRLOG
135100     IF FS-ERRLOG NOT EQUAL '00'
135200        DISPLAY '* ERROR GRABANDO LOG DE ERRORES = ' FS-ERRLOG
135300     END-IF.
135400
135500 2095-GRABAR-ERROR-F. EXIT.
135600
135700
135800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
135900*---- CIERRE NORMAL: REGRABA LAS TABLAS EN MEMORIA A DISCO, ----
136000*---- ACTUALIZA LA BITACORA DE LA CORRIDA Y ENCADENA CON EL ----
136100*---- PROGRAMA DE NOTIFICACIONES (PASO 10 DEL INSTRUCTIVO) -----
136200 8000-CIERRE-I.
136300
136400     PERFORM 8010-CERRAR-ARCHIVOS-I  THRU 8010-CERRAR-ARCHIVOS-F
136500     PERFORM 8020-REGRABAR-SVCMST-I  THRU 8020-REGRABAR-SVCMST-F
136600     PERFORM 8040-FINALIZAR-JOBEXE-I THRU 8040-FINALIZAR-JOBEXE-F
136700     PERFORM 8030-REGRABAR-FUPLD-I   THRU 8030-REGRABAR-FUPLD-F
136800     PERFORM 8050-DISPARAR-NOTIF-I   THRU 8050-DISPARAR-NOTIF-F.
136900
137000 8000-CIERRE-F. EXIT.
137100
137200 8010-CERRAR-ARCHIVOS-I.
137300
137400     CLOSE CSVIN
137500     CLOSE SVCREL
137600     CLOSE ERRLOG.
137700
137800 8010-CERRAR-ARCHIVOS-F. EXIT.
137900
138000*---- REGRABA EL MAESTRO COMPLETO DESDE LA TABLA EN MEMORIA -----
138100*---- (SUSTITUTO DEL REWRITE/WRITE PUNTUAL QUE HARIA UN VSAM ---
138200*---- KSDS, VER BANNER DE LA COPYBOOK CPSVCMST) -----------------
138300 8020-REGRABAR-SVCMST-I.
138400
138500     OPEN OUTPUT SVCMST
138600     IF FS-SVCMST NOT EQUAL '00'
138700        DISPLAY '* ERROR REGRABANDO MAESTRO DE SERVICIOS = '
138800                FS-SVCMST
138900        SET WS-HUBO-FALLO-FATAL TO TRUE
139000     ELSE
139100        PERFORM 8021-GRABAR-UN-SVCMST-I THRU 8021-GRABAR-UN-SVCMST-F
139200           VARYING IX-SVC FROM 1 BY 1 UNTIL IX-SVC > WS-SVC-CANT
139300        CLOSE SVCMST
139400     END-IF.
139500
139600 8020-REGRABAR-SVCMST-F. EXIT.
139700
139800 8021-GRABAR-UN-SVCMST-I.
139900
140000     MOVE WS-TB-SERVICIOS (IX-SVC) TO REG-SVCMST
140100     WRITE FD-SVCMST-REC FROM REG-SVCMST.
140200
140300 8021-GRABAR-UN-SVCMST-F. EXIT.
140400
140500*---- IDEM PARA EL CONTROL DE ARCHIVOS RECIBIDOS, YA CON EL ----
140600*---- ESTADO Y LOS TOTALES DE ESTA CORRIDA ACTUALIZADOS EN ----
140700*---- 8040-FINALIZAR-JOBEXE-I ------------------------------------
140800 8030-REGRABAR-FUPLD-I.
140900
141000     OPEN OUTPUT FUPLD
141100     IF FS-FUPLD NOT EQUAL '00'
141200        DISPLAY '* ERROR REGRABANDO CONTROL DE ARCHIVOS = '
141300                FS-FUPLD
141400        SET WS-HUBO-FALLO-FATAL TO TRUE
141500     ELSE
141600        PERFORM 8031-GRABAR-UN-FUPLD-I THRU 8031-GRABAR-UN-FUPLD-F
141700           VARYING IX-ARC FROM 1 BY 1 UNTIL IX-ARC > WS-ARC-CANT
141800        CLOSE FUPLD
141900     END-IF.
142000
142100 8030-REGRABAR-FUPLD-F. EXIT.
142200
142300 8031-GRABAR-UN-FUPLD-I.
142400
142500     MOVE WS-TB-ARCHIVOS (IX-ARC) TO REG-FUPLD
142600     WRITE FD-FUPLD-REC FROM REG-FUPLD.
142700
142800 8031-GRABAR-UN-FUPLD-F. EXIT.
142900
143000*---- CIERRA EL REGISTRO DE BITACORA DE ESTA CORRIDA CON LOS ---
143100*---- TOTALES FINALES Y LO AGREGA A LA TABLA DE CONTROL DE -----
143200*---- ARCHIVOS ANTES DE REGRABARLA (8030) ------------------------
143300 8040-FINALIZAR-JOBEXE-I.
143400
143500     MOVE WS-CANT-TOTAL     TO ARCT-TOTAL-REG     (IX-ARC)
143600     MOVE WS-CANT-VALIDOS   TO ARCT-VALIDOS-REG   (IX-ARC)
143700     MOVE WS-CANT-INVALIDOS TO ARCT-INVALIDOS-REG (IX-ARC)
143800     SET  ARCT-EST-COMPLETO (IX-ARC) TO TRUE
143900
144000     ACCEPT WS-FECHA-HOY-8 FROM DATE YYYYMMDD
144100     ACCEPT WS-TIME-RAW    FROM TIME
144200     MOVE 'COMPLETED'    TO JOBX-ESTADO
144300     MOVE WS-FECHA-HOY-8 TO JOBX-FIN-FECHA
144400     MOVE WS-HORA-HHMMSS TO JOBX-FIN-HORA
144500
144600     OPEN EXTEND JOBLOG
144700     IF FS-JOBLOG NOT EQUAL '00'
144800        DISPLAY '* ERROR ABRIENDO BITACORA PARA GRABAR = '
144900                FS-JOBLOG
145000     ELSE
145100        WRITE FD-JOBLOG-REC FROM REG-JOBEXE
145200        CLOSE JOBLOG
145300     END-IF
145400
145500     DISPLAY '* CARGA FINALIZADA - ARCHIVO ' ARCH-NOMBRE
145600     DISPLAY '* TOTAL LINEAS.... ' WS-CANT-TOTAL
145700     DISPLAY '* VALIDAS......... ' WS-CANT-VALIDOS
145800     DISPLAY '* RECHAZADAS...... ' WS-CANT-INVALIDOS.
145900
146000 8040-FINALIZAR-JOBEXE-F. EXIT.
146100
146200*---- SOLO SE LLEGA ACA SI LA CORRIDA TERMINO BIEN (PASO 8 DEL -
146300*---- INSTRUCTIVO): SE ENCADENA CON EL PROGRAMA DE NOTIFICA- ---
146400*---- CIONES POR CALL, IGUAL QUE LO HACE PGMB4CAF CON RUTINA ---
146500 8050-DISPARAR-NOTIF-I.
146600
146700     IF WS-NO-HUBO-FALLO-FATAL
146800        MOVE SPACES     TO LK-COMUNICACION-NOTIF
146900        MOVE 'PGMCARGA' TO LK-NOTIF-DISPARADO-POR
147000        MOVE ARCH-ID    TO LK-NOTIF-ARCHIVO-ID
147100        CALL WS-PGMNOTIF USING LK-COMUNICACION-NOTIF
147200     END-IF.
147300
147400 8050-DISPARAR-NOTIF-F. EXIT.
147500
147600
147700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
147800*---- CIERRE DEL PROGRAMA: SI HUBO UN FALLO NO CONTROLADO -------
147900*---- DURANTE LOS PASOS 4 A 8, DEJA CONSTANCIA EN LA BITACORA --
148000*---- Y EN EL CONTROL DE ARCHIVOS SIN DESHACER LOS LOTES QUE ---
148100*---- YA SE HABIAN GRABADO (PASO 9 DEL INSTRUCTIVO) -------------
148200 9000-FINAL-I.
148300
148400     IF WS-HUBO-FALLO-FATAL
148500        PERFORM 9900-ERROR-FATAL-I THRU 9900-ERROR-FATAL-F
148600     END-IF
148700
148800     IF WS-ARCHIVO-INVALIDO
148900        DISPLAY '* ARCHIVO RECHAZADO: ' WS-MSG-ERROR
149000     END-IF.
149100
149200 9000-FINAL-F. EXIT.
149300
149400*---- REGISTRA EL FALLO FATAL EN LA BITACORA Y EN EL CONTROL ---
149500*---- DE ARCHIVOS. LOS LOTES DE RELACIONES YA GRABADOS ANTES ---
149600*---- DEL FALLO QUEDAN COMO ESTAN, SIN ROLLBACK (INSTRUCTIVO) --
149700 9900-ERROR-FATAL-I.
149800
149900     MOVE 'FAILED'  TO JOBX-ESTADO
150000     ACCEPT WS-FECHA-HOY-8 FROM DATE YYYYMMDD
150100     ACCEPT WS-TIME-RAW    FROM TIME
150200     MOVE WS-FECHA-HOY-8 TO JOBX-FIN-FECHA
150300     MOVE WS-HORA-HHMMSS TO JOBX-FIN-HORA
150400
150500     OPEN EXTEND JOBLOG
150600     IF FS-JOBLOG EQUAL '00'
150700        WRITE FD-JOBLOG-REC FROM REG-JOBEXE
150800        CLOSE JOBLOG
150900     END-IF
151000
151100     SET ARCT-EST-FALLIDO (IX-ARC) TO TRUE
151200     MOVE WS-CANT-TOTAL     TO ARCT-TOTAL-REG     (IX-ARC)
151300     MOVE WS-CANT-VALIDOS   TO ARCT-VALIDOS-REG   (IX-ARC)
151400     MOVE WS-CANT-INVALIDOS TO ARCT-INVALIDOS-REG (IX-ARC)
151500
151600     OPEN OUTPUT FUPLD
151700     IF FS-FUPLD EQUAL '00'
151800        PERFORM 8031-GRABAR-UN-FUPLD-I THRU 8031-GRABAR-UN-FUPLD-F
151900           VARYING IX-ARC FROM 1 BY 1 UNTIL IX-ARC > WS-ARC-CANT
152000        CLOSE FUPLD
152100     END-IF
152200
152300     DISPLAY '* FALLO FATAL EN LA CARGA: ' JOBX-MENSAJE-ERROR.
152400
152500 9900-ERROR-FATAL-F. EXIT.
