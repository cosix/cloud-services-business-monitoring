000100******************************************************************
000200* COPYBOOK CPERRREC                                              *
000300* LAYOUT   ERRORES DE PROCESO DE CARGA (PROCESSING-ERROR-RECORD) *
000400* ARCHIVO. KC02788.ALU9999.CLOUDSVC.ERRLOG                       *
000500*          SEQUENTIAL, SOLO ALTA                                 *
000600* LARGO... 570 BYTES                                             *
000700* MANT.... 2024-11-04 RSV TICKET CSM-1180 ALTA INICIAL           *
000800*          2024-12-02 RSV TICKET CSM-1231 SE AGREGA ERRL-TIPO    *
000900******************************************************************
001000 01  REG-ERRLOG.
001100     03  ERRL-ID                 PIC 9(9).
001200     03  ERRL-ARCHIVO-ID         PIC 9(9).
001300     03  ERRL-NRO-LINEA          PIC 9(6).
001400     03  ERRL-DATO-CRUDO         PIC X(256).
001500     03  ERRL-MENSAJE            PIC X(256).
001600     03  ERRL-TIPO               PIC X(20).
001700         88  ERRL-TIPO-PARSEO             VALUE 'PARSING_ERROR'.
001800         88  ERRL-TIPO-PROCESO            VALUE 'PROCESSING_ERROR'.
001900     03  ERRL-CREADO.
002000         05  ERRL-CREADO-FECHA   PIC 9(8).
002100         05  ERRL-CREADO-HORA    PIC 9(6).
