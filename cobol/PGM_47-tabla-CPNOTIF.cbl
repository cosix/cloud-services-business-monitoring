000100******************************************************************
000200* COPYBOOK CPNOTIF                                               *
000300* LAYOUT   NOTIFICACION DE SALIDA (NOTIFICATION-RECORD)          *
000400* ARCHIVO. KC02788.ALU9999.CLOUDSVC.NOTIF                        *
000500*          SEQUENTIAL, SOLO ALTA. ESTE BUILD NO CUENTA CON UN    *
000600*          FACILITY DE COLAS NI DE CORREO EN LA PLATAFORMA, POR  *
000700*          LO QUE EL AVISO QUEDA EN UN ARCHIVO PLANO A LA ESPERA *
000800*          DE QUE OTRO PROCESO LO DISTRIBUYA (VER INSTRUCTIVO)   *
000900* LARGO... 931 BYTES                                             *
001000* MANT.... 2024-11-11 RSV TICKET CSM-1195 ALTA INICIAL           *
001100*          2024-11-11 RSV TICKET CSM-1195 NOTA: EL ARCHIVO SOLO  *
001200*          DEJA CONSTANCIA DEL AVISO A GENERAR; LA ENTREGA AL    *
001300*          CLIENTE O AL AREA DE MARKETING QUEDA A CARGO DE UN    *
001400*          PROCESO POSTERIOR, FUERA DE ESTE PROGRAMA             *
001500******************************************************************
001600 01  REG-NOTIF.
001700     03  NOTF-TIPO               PIC X(5).
001800         88  NOTF-TIPO-EMAIL             VALUE 'EMAIL'.
001900         88  NOTF-TIPO-KAFKA             VALUE 'KAFKA'.
002000     03  NOTF-CLIENTE-ID         PIC X(40).
002100     03  NOTF-REMITENTE          PIC X(120).
002200     03  NOTF-DESTINATARIO       PIC X(120).
002300     03  NOTF-ASUNTO             PIC X(120).
002400     03  NOTF-CONTENIDO          PIC X(512).
002500     03  NOTF-CREADO.
002600         05  NOTF-CREADO-FECHA   PIC 9(8).
002700         05  NOTF-CREADO-HORA    PIC 9(6).
